000010*****************************************************************
000020*  CADCRV.CPY
000030*  PAVIMENTACAO - CURVAS DE VALOR DEDUZIDO (18 CURVAS, 6
000040*  PATOLOGIAS X 3 SEVERIDADES) E CURVA DO CDV CORRIGIDO
000050*  (7 CURVAS, UMA POR Q). PONTOS COMPILADOS, ORIGEM ASTM D6433.
000060*  CADA PONTO E ARMAZENADO SEM O PONTO DECIMAL (V IMPLICITO).
000070*-----------------------------------------------------------------
000080*  DD/MM/AA   AUT  CHAMADO   DESCRICAO
000090*  02/06/98   RSA  OS-4471   CRIACAO DAS TABELAS DE CURVA
000100*  09/03/03   WFB  OS-6120   REVISAO PONTOS CONFORME MANUAL
000110*                            ASTM D6433-03
000120*  17/07/09   LCF  OS-7734   ACRESCIDA CURVA DE POTHOLES (13)
000130*                            QUE FALTAVA NA REVISAO ANTERIOR
000140*****************************************************************
000150*    CURVAS DE VALOR DEDUZIDO POR PATOLOGIA/SEVERIDADE - 18
000160*    LINHAS DE 7 PARES (DENSIDADE,DEDUZIDO), FORMATO FILLER +
000170*    REDEFINES CONFORME O PADRAO DA TELA TB1-OPC/RED-OP1.
000180 01  TAB-DCV-INIC.
000190     05  FILLER  PIC X(73)  VALUE
000200         "01L0000000000001000060000500018000100002600020000340005000044001000005200".
000210     05  FILLER  PIC X(73)  VALUE
000220         "01M0000000000001000120000500032000100004400020000560005000072001000008400".
000230     05  FILLER  PIC X(73)  VALUE
000240         "01H0000000000001000180000500042000100005600020000700005000088001000010000".
000250     05  FILLER  PIC X(73)  VALUE
000260         "03L0000000000001000020000500006000100001000020000150005000022001000003000".
000270     05  FILLER  PIC X(73)  VALUE
000280         "03M0000000000001000040000500012000100001800020000260005000038001000005000".
000290     05  FILLER  PIC X(73)  VALUE
000300         "03H0000000000001000080000500020000100003000020000420005000060001000007800".
000310     05  FILLER  PIC X(73)  VALUE
000320         "10L0000000000001000020000500006000100001000020000140005000020001000002800".
000330     05  FILLER  PIC X(73)  VALUE
000340         "10M0000000000001000050000500014000100002200020000320005000046001000006200".
000350     05  FILLER  PIC X(73)  VALUE
000360         "10H0000000000001000100000500026000100003800020000520005000072001000009000".
000370     05  FILLER  PIC X(73)  VALUE
000380         "13L0000000000000100080000050018000010002400002000320000500042000100005200".
000390     05  FILLER  PIC X(73)  VALUE
000400         "13M0000000000000100150000050032000010004200002000540000500070000100008400".
000410     05  FILLER  PIC X(73)  VALUE
000420         "13H0000000000000100220000050048000010006200002000780000500094000100010000".
000430     05  FILLER  PIC X(73)  VALUE
000440         "15L0000000000001000040000500010000100001400020000200005000028001000003600".
000450     05  FILLER  PIC X(73)  VALUE
000460         "15M0000000000001000080000500020000100003000020000420005000058001000007400".
000470     05  FILLER  PIC X(73)  VALUE
000480         "15H0000000000001000140000500034000100004800020000640005000084001000009800".
000490     05  FILLER  PIC X(73)  VALUE
000500         "19L0000000000001000010000500003000100000500020000080005000014001000002000".
000510     05  FILLER  PIC X(73)  VALUE
000520         "19M0000000000001000040000500010000100001600020000240005000036001000005000".
000530     05  FILLER  PIC X(73)  VALUE
000540         "19H0000000000001000080000500020000100003200020000460005000066001000008600".
000550
000560 01  TAB-DCV  REDEFINES  TAB-DCV-INIC.
000570     05  DCV-ROW  OCCURS  18  TIMES  INDEXED BY IDX-DCV.
000580         10  COD-DCV      PIC  9(02).
000590         10  SEV-DCV      PIC  X(01).
000600         10  DCV-PT  OCCURS  7  TIMES  INDEXED BY IDX-DPT.
000610             15  DEN-DCV  PIC  9(03)V99.
000620             15  VAL-DCV  PIC  9(03)V99.
000630
000640*    CURVA DO CDV CORRIGIDO POR Q (1 A 7) - 7 LINHAS DE 7 PARES
000650*    (TDV,CDV), MESMO PADRAO FILLER + REDEFINES ACIMA.
000660 01  TAB-QCV-INIC.
000670     05  FILLER  PIC X(71)  VALUE
000680         "10000000000010000100002000020000500005000100001000015000100002000010000".
000690     05  FILLER  PIC X(71)  VALUE
000700         "20000000000010000080002000015000500004000100000720015000088002000009600".
000710     05  FILLER  PIC X(71)  VALUE
000720         "30000000000010000060002000012000500003200100000580015000076002000008800".
000730     05  FILLER  PIC X(71)  VALUE
000740         "40000000000010000050002000010000500002600100000480015000066002000008000".
000750     05  FILLER  PIC X(71)  VALUE
000760         "50000000000010000040002000008000500002200100000420015000058002000007200".
000770     05  FILLER  PIC X(71)  VALUE
000780         "60000000000010000040002000007000500001900100000370015000052002000006600".
000790     05  FILLER  PIC X(71)  VALUE
000800         "70000000000010000030002000006000500001700100000330015000047002000006000".
000810
000820 01  TAB-QCV  REDEFINES  TAB-QCV-INIC.
000830     05  QCV-ROW  OCCURS  7  TIMES  INDEXED BY IDX-QCV.
000840         10  COD-QCV      PIC  9(01).
000850         10  QCV-PT  OCCURS  7  TIMES  INDEXED BY IDX-QPT.
000860             15  TDV-QCV  PIC  9(03)V99.
000870             15  VAL-QCV  PIC  9(03)V99.
