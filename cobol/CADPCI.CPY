000010*****************************************************************
000020*  CADPCI.CPY
000030*  PAVIMENTACAO - AREA DE LIGACAO ENTRE O CONDUTOR DE LOTE
000040*  (DY9100) E O MOTOR DE CALCULO DO PCI (DY9120). NA ENTRADA
000050*  TRAZ A UNIDADE AMOSTRAL E SUAS OBSERVACOES; NA SAIDA TRAZ OS
000060*  VALORES DEDUZIDOS RETIDOS, O CDV DE CADA ITERACAO, O PCI E O
000070*  CONCEITO, PRONTOS PARA IMPRESSAO NO RELATORIO.
000080*-----------------------------------------------------------------
000090*  DD/MM/AA   AUT  CHAMADO   DESCRICAO
000100*  02/06/98   RSA  OS-4471   CRIACAO DA AREA DE LIGACAO
000110*  20/01/99   RSA  OS-4488   ACRESCIDO QTD-ITR/TAB-ITR PARA
000120*                            IMPRESSAO DO CDV DE CADA PASSADA
000130*****************************************************************
000140 01  PRM-PCI.
000150     05  COD-PCI          PIC  X(08).
000160     05  ARE-PCI          PIC  9(07)V99.
000170     05  QTD-TOB          PIC  9(02)  COMP.
000180     05  TAB-TOB  OCCURS  57  TIMES  INDEXED BY IDX-TOB.
000190         10  DST-TOB      PIC  9(02).
000200         10  SEV-TOB      PIC  X(01).
000210         10  QTD-OBT      PIC  9(07)V99.
000220     05  COD-ERR          PIC  X(02)  VALUE  SPACES.
000230         88  PCI-SEM-ERRO             VALUE  SPACES.
000240         88  PCI-DST-INVALIDA         VALUE  "E1".
000250         88  PCI-SEV-INVALIDA         VALUE  "E2".
000260         88  PCI-QTD-INVALIDA         VALUE  "E3".
000270         88  PCI-CURVA-INEXISTENTE    VALUE  "E4".
000280     05  VLR-PCI          PIC  9(03)V99.
000290         88  FAIXA-BOA               VALUE  085.00  THRU  100.00.
000300         88  FAIXA-SATISFATORIA      VALUE  070.00  THRU  084.99.
000310         88  FAIXA-REGULAR           VALUE  055.00  THRU  069.99.
000320         88  FAIXA-POBRE             VALUE  040.00  THRU  054.99.
000330         88  FAIXA-MUITO-POBRE       VALUE  025.00  THRU  039.99.
000340         88  FAIXA-SERIA             VALUE  010.00  THRU  024.99.
000350         88  FAIXA-FALHA             VALUE  000.00  THRU  009.99.
000360     05  CLA-PCI          PIC  X(12).
000370     05  MXD-PCI          PIC  9(03)V99.
000380     05  QTD-PCI          PIC  9(02)  COMP.
000390     05  TAB-DED  OCCURS  57  TIMES  INDEXED BY IDX-DED.
000400         10  VAL-DED      PIC  9(03)V99.
000410     05  QTD-ITR          PIC  9(02)  COMP.
000420     05  TAB-ITR  OCCURS  57  TIMES  INDEXED BY IDX-ITR.
000430         10  VAL-ITR      PIC  9(03)V99.
000440     05  FILLER           PIC  X(04).
