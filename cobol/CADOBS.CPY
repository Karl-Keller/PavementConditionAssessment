000010*****************************************************************
000020*  CADOBS.CPY
000030*  PAVIMENTACAO - LAYOUT DA OBSERVACAO DE PATOLOGIA (OBS-FILE)
000040*  SEQUENCIAL, ORDENADO POR UNIDADE AMOSTRAL.
000050*-----------------------------------------------------------------
000060*  DD/MM/AA   AUT  CHAMADO   DESCRICAO
000070*  02/06/98   RSA  OS-4471   CRIACAO DO LAYOUT
000080*****************************************************************
000090 01  REG-OBS.
000100     05  COD-OBS      PIC  X(08).
000110     05  DST-OBS      PIC  9(02).
000120     05  SEV-OBS      PIC  X(01).
000130     05  QTD-OBS      PIC  9(07)V99.
000140     05  FILLER       PIC  X(60).
