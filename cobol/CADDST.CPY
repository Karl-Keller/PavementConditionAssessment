000010*****************************************************************
000020*  CADDST.CPY
000030*  PAVIMENTACAO - CATALOGO DE PATOLOGIAS (ASTM D6433)
000040*  TABELA COMPILADA - 19 TIPOS DE DEFEITO, NOME, UNIDADE E
000050*  INDICADOR DE SEVERIDADE APLICAVEL.
000060*-----------------------------------------------------------------
000070*  DD/MM/AA   AUT  CHAMADO   DESCRICAO
000080*  02/06/98   RSA  OS-4471   CRIACAO DA TABELA - 19 LINHAS
000090*  14/11/99   RSA  OS-5062   AJUSTE Y2K - SEM IMPACTO NESTA
000100*                            COPY (SEM CAMPOS DE DATA)
000110*  09/03/03   WFB  OS-6120   REVISAO NOMES CONFORME MANUAL
000120*                            ASTM D6433-03
000130*****************************************************************
000140 01  TAB-DST-INIC.
000150     05  FILLER  PIC X(44)  VALUE "01ALLIGATOR CRACKING                      AY".
000160     05  FILLER  PIC X(44)  VALUE "02BLEEDING                                AY".
000170     05  FILLER  PIC X(44)  VALUE "03BLOCK CRACKING                          AY".
000180     05  FILLER  PIC X(44)  VALUE "04BUMPS AND SAGS                          LY".
000190     05  FILLER  PIC X(44)  VALUE "05CORRUGATION                             AY".
000200     05  FILLER  PIC X(44)  VALUE "06DEPRESSION                              AY".
000210     05  FILLER  PIC X(44)  VALUE "07EDGE CRACKING                           LY".
000220     05  FILLER  PIC X(44)  VALUE "08JOINT REFLECTION CRACKING               LY".
000230     05  FILLER  PIC X(44)  VALUE "09LANE/SHOULDER DROP-OFF                  LY".
000240     05  FILLER  PIC X(44)  VALUE "10LONGITUDINAL & TRANSVERSE CRACKING      LY".
000250     05  FILLER  PIC X(44)  VALUE "11PATCHING AND UTILITY CUT PATCHING       AY".
000260     05  FILLER  PIC X(44)  VALUE "12POLISHED AGGREGATE                      AN".
000270     05  FILLER  PIC X(44)  VALUE "13POTHOLES                                CY".
000280     05  FILLER  PIC X(44)  VALUE "14RAILROAD CROSSING                       AY".
000290     05  FILLER  PIC X(44)  VALUE "15RUTTING                                 AY".
000300     05  FILLER  PIC X(44)  VALUE "16SHOVING                                 AY".
000310     05  FILLER  PIC X(44)  VALUE "17SLIPPAGE CRACKING                       AY".
000320     05  FILLER  PIC X(44)  VALUE "18SWELL                                   AY".
000330     05  FILLER  PIC X(44)  VALUE "19WEATHERING/RAVELING                     AY".
000340
000350*    REDEFINICAO DA TABELA COMO VETOR DE 19 OCORRENCIAS, NO
000360*    PADRAO TB1-OPC / RED-OP1 JA USADO NAS TELAS DE MENU.
000370 01  TAB-DST  REDEFINES  TAB-DST-INIC.
000380     05  DST-ROW  OCCURS  19  TIMES  INDEXED BY IDX-DST.
000390         10  COD-DST      PIC  9(02).
000400         10  NOM-DST      PIC  X(40).
000410         10  UNI-DST      PIC  X(01).
000420             88  UNI-AREA               VALUE  "A".
000430             88  UNI-LINEAR             VALUE  "L".
000440             88  UNI-COUNT              VALUE  "C".
000450         10  SEV-DST      PIC  X(01).
000460             88  TEM-SEVERIDADE         VALUE  "Y".
000470             88  SEM-SEVERIDADE         VALUE  "N".
