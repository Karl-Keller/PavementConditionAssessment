000010******************************************************************
000020* PROGRAM-ID:  DY9120
000030* TITULO:      MOTOR DE CALCULO DO PCI (PAVEMENT CONDITION
000040*              INDEX) DE UMA UNIDADE AMOSTRAL - LOTE DE
000050*              INSPECAO DE PAVIMENTO, CONFORME MANUAL ASTM D6433
000060* CHAMADO POR: DY9100 (CONDUTOR DO LOTE - UMA CHAMADA POR AMOSTRA)
000070* CHAMA:       DY9105 (DENSIDADE), DY9110 (INTERPOLACAO DE CURVA)
000080*------------------------------------------------------------------
000090* HISTORICO DE MANUTENCAO
000100* DD/MM/AA   AUT  CHAMADO    DESCRICAO
000110* 02/06/98   RSA  OS-4471    PROGRAMA ORIGINAL - COLETA DE
000120*                            DEDUZIDOS, ORDENACAO, REGRA DO M E
000130*                            ITERACAO DO CDV
000140* 15/09/98   RSA  OS-4502    CORRIGIDA A ROT-ORDN-00 - BOLHA NAO
000150*                            TROCAVA O ULTIMO PAR DA LISTA
000160* 20/01/99   RSA  OS-4488    ITERACAO DO CDV PASSA A GRAVAR O CDV
000170*                            DE CADA PASSADA EM TAB-ITR PARA
000180*                            IMPRESSAO (ANTES SO GRAVAVA O MAIOR)
000190* 14/11/99   RSA  OS-5062    VIRADA DO SECULO - REVISADO WS-QTD-
000200*                            DED PARA 2 DIGITOS (SUPORTA ANO 20XX
000210*                            NOS CONTROLES DE TRACO)
000220* 09/03/03   WFB  OS-6120    REVISAO GERAL CONFORME MANUAL ASTM
000230*                            D6433-03 - AJUSTADA FORMULA DO M
000240* 17/07/09   LCF  OS-7734    PROPAGA O CODIGO DE ERRO DA DY9105/
000250*                            DY9110 PARA COD-ERR DO PRM-PCI EM
000260*                            VEZ DE ABORTAR A AMOSTRA INTEIRA
000270* 12/04/22   RAF  OS-8393    ACRESCIDO CONTADOR DE PASSADAS DE
000280*                            ITERACAO DO CDV (WS-QTD-PASSADAS) EM
000290*                            77-LEVEL, VISIVEL EM TRACO SO COM A
000300*                            CHAVE UPSI-0 LIGADA - SEM MUDANCA DE
000310*                            REGRA DE CALCULO DO PCI
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.     DY9120.
000350 AUTHOR.         ROSANGELA ALVES.
000360 INSTALLATION.   DEPTO ENGENHARIA DE PAVIMENTOS.
000370 DATE-WRITTEN.   02/06/98.
000380 DATE-COMPILED.  02/06/98.
000390 SECURITY.       NAO CONFIDENCIAL.
000400******************************************************************
000410* ESTE PROGRAMA E O CORACAO DO CALCULO DO PCI: RECEBE A LISTA DE   *
000420* OBSERVACOES DE UMA UNIDADE AMOSTRAL (TAB-TOB), OBTEM O DEDUZIDO  *
000430* DE CADA UMA (VIA DY9105/DY9110), ORDENA, APLICA A REGRA DO M,    *
000440* ITERA O CDV CORRIGIDO E CLASSIFICA O PCI RESULTANTE CONFORME O   *
000450* MANUAL ASTM D6433. E CHAMADO UMA VEZ POR AMOSTRA PELO DY9100.    *
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500*    CLASSE-SEVERIDADE VALIDA O CAMPO SEV-TOB DE CADA OBSERVACAO
000510*    (L=BAIXA, M=MEDIA, H=ALTA), REPASSADO A DY9105/DY9110.
000520     CLASS  CLASSE-SEVERIDADE  IS  "L" "M" "H"
000530*    UPSI-0 E A CHAVE DE RASTRO DE DEPURACAO DO LOTE, LIGADA NA
000540*    JCL DE TESTE E DESLIGADA EM PRODUCAO NORMAL.
000550     UPSI-0  ON STATUS IS  UPSI-0-LIGADA
000560             OFF STATUS IS UPSI-0-DESLIGADA.
000570
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600
000610*    CONTADOR DE PASSADAS DE ITERACAO DO CDV EFETIVAMENTE
000620*    EXECUTADAS NESTA EXECUCAO DO LOTE (SOMA DE TODAS AS AMOSTRAS
000630*    PROCESSADAS). VISIVEL SO EM TRACO COM UPSI-0 LIGADA - AJUDA A
000640*    AUDITORIA A ESTIMAR O CUSTO DE PROCESSAMENTO DO LOTE.
000650 77  WS-QTD-PASSADAS      PIC  9(07)  COMP.
000660
000670*    VARIAVEIS DE TRABALHO GERAIS DO PROGRAMA: QUANTIDADE DE
000680*    DEDUZIDOS COLETADOS NA AMOSTRA, VARIAVEIS DA REGRA DO M E
000690*    OS DOIS SWITCHES DE CONTROLE DE LACO (ORDENACAO E BUSCA DO
000700*    MENOR VALOR ACIMA DE 2.00 NA ITERACAO DO CDV).
000710 01  AUXILIARES.
000720     03  WS-QTD-DED       PIC  9(02)  COMP.
000730     03  WS-M             PIC  9(02)  COMP.
000740     03  WS-Q             PIC  9(02)  COMP.
000750*        WS-SW-TROCA CONTROLA O LACO DA ORDENACAO BOLHA
000760*        (ROT-ORDN-00): "S" ENQUANTO HOUVE TROCA NA PASSADA.
000770     03  WS-SW-TROCA      PIC  X(01)  VALUE  "N".
000780         88  HOUVE-TROCA               VALUE  "S".
000790         88  SEM-TROCA                 VALUE  "N".
000800*        WS-SW-BAIXO CONTROLA O LACO DE BUSCA DO MENOR VALOR
000810*        ACIMA DE 2.00 (ROT-ITER-BAIXO-00): "S" QUANDO ACHOU.
000820     03  WS-SW-BAIXO      PIC  X(01)  VALUE  "N".
000830         88  ACHOU-BAIXO               VALUE  "S".
000840         88  NAO-ACHOU-BAIXO           VALUE  "N".
000850     03  FILLER           PIC  X(04).
000860
000870*    TRACO DA PASSAGEM DA ITERACAO DO CDV (Q E QTD-ITR), VISIVEL
000880*    SOMENTE COM UPSI-0 LIGADA - PEDIDO DA MANUTENCAO EM OS-7734
000890*    PARA DEPURAR LOTES COM MUITAS PASSADAS DE REDUCAO.
000900 01  WS-TRACO-ITER.
000910     03  WS-TRACO-EDT.
000920*        WS-Q-EDT E O Q (QUANTIDADE DE DEDUZIDOS > 2.00) DA
000930*        PASSADA CORRENTE, EDITADO SO PARA IMPRESSAO EM TRACO.
000940         05  WS-Q-EDT         PIC  Z9.
000950*        WS-QTD-ITR-EDT E O NUMERO DA PASSADA DENTRO DESTA
000960*        AMOSTRA (1A, 2A, ... ATE Q <= 1).
000970         05  WS-QTD-ITR-EDT   PIC  Z9.
000980     03  WS-TRACO-R  REDEFINES  WS-TRACO-EDT.
000990         05  WS-TRACO-CAR PIC  X(01)  OCCURS  4.
001000     03  FILLER           PIC  X(06).
001010
001020*    AREA DE TROCA DA BOLHA (ORDENACAO DECRESCENTE DE TAB-DED) -
001030*    REDEFINIDA EM BYTES PARA TRACO EM UPSI-0 SE NECESSARIO.
001040 01  WS-TROCA.
001050     03  WS-TMP-DED       PIC  9(03)V99.
001060     03  WS-TROCA-R  REDEFINES  WS-TMP-DED.
001070         05  WS-TROCA-CAR PIC  X(01)  OCCURS  5.
001080     03  FILLER           PIC  X(04).
001090
001100*    VARIAVEIS DA REGRA DO M (MAXIMO DE DEDUZIDOS) E DA ITERACAO
001110*    DO CDV - HDV E O MAIOR DEDUZIDO, TDV A SOMA DA LISTA DE
001120*    TRABALHO, WS-CDV O CDV DA PASSADA CORRENTE.
001130 01  WS-CALC.
001140*        WS-HDV E O MAIOR VALOR DEDUZIDO DA AMOSTRA (TOPO DA
001150*        LISTA JA ORDENADA DECRESCENTE) - ENTRA NA FORMULA DO M.
001160     03  WS-HDV           PIC  9(03)V99.
001170*        WS-M-CALC RECEBE O RESULTADO NAO-TRUNCADO DA FORMULA
001180*        DO M ANTES DE SER MOVIDO PARA O CAMPO INTEIRO WS-M
001190*        (O MOVE PARA CAMPO INTEIRO TRUNCA - ESSA E A REGRA DO
001200*        MANUAL ASTM, QUE PEDE M TRUNCADO, NAO ARREDONDADO).
001210     03  WS-M-CALC        PIC  9(03)V9999.
001220*        WS-TDV E A SOMA DOS VALORES DA LISTA DE TRABALHO NA
001230*        PASSADA CORRENTE, USADA COMO X NA CURVA DE CDV (TIPO Q).
001240     03  WS-TDV           PIC  9(05)V99.
001250*        WS-CDV E O CDV CORRIGIDO DEVOLVIDO PELA DY9110 NESTA
001260*        PASSADA - E GRAVADO EM TAB-ITR PARA O RELATORIO.
001270     03  WS-CDV           PIC  9(03)V99.
001280*        WS-MAXCDV E O MAIOR CDV DE TODAS AS PASSADAS DA
001290*        AMOSTRA - A BASE DO PCI FINAL (PCI = 100 - WS-MAXCDV).
001300     03  WS-MAXCDV        PIC  9(03)V99.
001310     03  WS-MAXCDV-R  REDEFINES  WS-MAXCDV.
001320         05  FILLER       PIC  9(01).
001330         05  WS-MAXCDV-INT PIC  9(02).
001340         05  FILLER       PIC  9(02).
001350     03  FILLER           PIC  X(06).
001360
001370*    LISTA DE TRABALHO DA ITERACAO DO CDV (COPIA DOS M MAIORES
001380*    DEDUZIDOS DE TAB-DED, MUTAVEL A CADA PASSADA - TAB-DED EM SI
001390*    FICA INTACTA PARA IMPRESSAO NO RELATORIO DO CONDUTOR).
001400 01  WS-LISTA-TRAB.
001410     03  WS-DED-TRAB  OCCURS  57  TIMES  INDEXED BY IDX-TRAB.
001420         05  VAL-TRAB     PIC  9(03)V99.
001430     03  FILLER           PIC  X(10).
001440
001450*    AREAS DE LIGACAO USADAS PARA CHAMAR AS SUB-ROTINAS DE
001460*    DENSIDADE (DY9105) E DE INTERPOLACAO DE CURVA (DY9110).
001470 COPY  CADDNS.CPY.
001480 COPY  CADITP.CPY.
001490
001500 LINKAGE SECTION.
001510*    PRM-PCI E A AREA DE LIGACAO COM O DY9100: RECEBE A AREA E A
001520*    LISTA DE OBSERVACOES DA AMOSTRA (TAB-TOB) E DEVOLVE O PCI,
001530*    A CLASSIFICACAO, O MAIOR DEDUZIDO E A TABELA DE PASSADAS.
001540 COPY  CADPCI.CPY.
001550
001560 PROCEDURE DIVISION  USING  PRM-PCI.
001570
001580*---------------------------------------------------------------*
001590* ROT-0000-00 - PARAGRAFO DE ENTRADA. AMOSTRA SEM OBSERVACOES OU *
001600* SEM DEDUZIDO NENHUM E "GOOD" DE IMEDIATO (ATALHO DO MANUAL     *
001610* ASTM); SENAO ORDENA, APLICA A REGRA DO M, ITERA O CDV E RATEIA *
001620* O PCI FINAL.                                                  *
001630*---------------------------------------------------------------*
001640 ROT-0000-00.
001650     MOVE     SPACES    TO  COD-ERR  OF  PRM-PCI
001660     MOVE     ZEROS     TO  QTD-PCI  QTD-ITR
001670*    AMOSTRA SEM NENHUMA OBSERVACAO DE PATOLOGIA - PAVIMENTO
001680*    PERFEITO, PCI = 100 (ATALHO EXPLICITO DO MANUAL ASTM).
001690     IF  QTD-TOB  =  ZEROS
001700         MOVE     100.00     TO  VLR-PCI
001710         MOVE     "GOOD"     TO  CLA-PCI
001720         MOVE     ZEROS      TO  MXD-PCI
001730         GO       ROT-0000-EXIT.
001740
001750     PERFORM  ROT-DENS-00  THRU  ROT-DENS-00-EXIT
001760*    HOUVE OBSERVACOES MAS NENHUMA GEROU DEDUZIDO POSITIVO
001770*    (TODAS ABAIXO DO LIMIAR DA CURVA) - TAMBEM E "GOOD".
001780     IF  WS-QTD-DED  =  ZEROS
001790         MOVE     100.00     TO  VLR-PCI
001800         MOVE     "GOOD"     TO  CLA-PCI
001810         MOVE     ZEROS      TO  MXD-PCI
001820         GO       ROT-0000-EXIT.
001830
001840     PERFORM  ROT-ORDN-00  THRU  ROT-ORDN-00-EXIT
001850     PERFORM  ROT-MAXD-00  THRU  ROT-MAXD-00-EXIT
001860     PERFORM  ROT-ITER-00  THRU  ROT-ITER-00-EXIT
001870     PERFORM  ROT-RATE-00  THRU  ROT-RATE-00-EXIT.
001880
001890 ROT-0000-EXIT.
001900     GOBACK.
001910
001920*---------------------------------------------------------------*
001930* ROT-DENS-00 - PARA CADA OBSERVACAO DA AMOSTRA (TAB-TOB): CHAMA *
001940* A DY9105 PARA VALIDAR E CALCULAR A DENSIDADE E, SE NAO HOUVE   *
001950* ERRO, A DY9110 PARA OBTER O DEDUZIDO NA CURVA DA PATOLOGIA/    *
001960* SEVERIDADE. SO ENTRA NA LISTA DE TRABALHO O DEDUZIDO > ZERO.   *
001970* QUALQUER ERRO DA DY9105/DY9110 E PROPAGADO PARA O COD-ERR DO   *
001980* PRM-PCI (MANTEM O PRIMEIRO ERRO ENCONTRADO) SEM ABORTAR A      *
001990* AMOSTRA - AS DEMAIS OBSERVACOES CONTINUAM SENDO PROCESSADAS.   *
002000*---------------------------------------------------------------*
002010 ROT-DENS-00.
002020     MOVE     ZEROS     TO  WS-QTD-DED
002030     SET      IDX-TOB   TO  1.
002040
002050*    VARRE TODAS AS OBSERVACOES DA AMOSTRA, UMA CHAMADA A DY9105
002060*    E, SE FOR O CASO, UMA CHAMADA A DY9110 POR OBSERVACAO.
002070 ROT-DENS-10.
002080     IF  IDX-TOB  >  QTD-TOB
002090         GO       ROT-DENS-00-EXIT.
002100
002110     MOVE     DST-TOB (IDX-TOB)  TO  DST-DNS
002120     MOVE     SEV-TOB (IDX-TOB)  TO  SEV-DNS
002130     MOVE     QTD-OBT (IDX-TOB)  TO  QTD-DNS
002140     MOVE     ARE-PCI            TO  ARE-DNS
002150     CALL     "DY9105"  USING  PRM-DNS.
002160
002170*    ERRO NA DENSIDADE (PATOLOGIA/SEVERIDADE OU QUANTIDADE
002180*    INVALIDA) - GUARDA O PRIMEIRO ERRO E SEGUE PARA A PROXIMA
002190*    OBSERVACAO, SEM ABORTAR A AMOSTRA (REGRA DA OS-7734).
002200     IF  NOT  DNS-SEM-ERRO
002210         IF  PCI-SEM-ERRO
002220             MOVE   COD-ERR  OF  PRM-DNS  TO  COD-ERR  OF  PRM-PCI
002230         END-IF
002240         GO       ROT-DENS-20.
002250
002260*    DENSIDADE OK - BUSCA O VALOR DEDUZIDO NA CURVA DA
002270*    PATOLOGIA/SEVERIDADE (TIPO "D"), LIMITANDO O X DE ENTRADA
002280*    A FAIXA DA PIC DE VLX-ITP POR SEGURANCA.
002290     MOVE     "D"        TO  TIP-ITP
002300     MOVE     DST-DNS    TO  DST-ITP
002310     MOVE     SEV-DNS    TO  SEV-ITP
002320     IF  DEN-DNS  >  999.99
002330         MOVE     999.99  TO  VLX-ITP
002340     ELSE
002350         MOVE     DEN-DNS  TO  VLX-ITP.
002360     CALL     "DY9110"  USING  PRM-ITP.
002370
002380*    ERRO NA INTERPOLACAO (CURVA NAO CADASTRADA) - MESMA REGRA
002390*    DE PROPAGACAO SEM ABORTAR A AMOSTRA.
002400     IF  NOT  ITP-SEM-ERRO
002410         IF  PCI-SEM-ERRO
002420             MOVE   COD-ERR  OF  PRM-ITP  TO  COD-ERR  OF  PRM-PCI
002430         END-IF
002440         GO       ROT-DENS-20.
002450
002460*    SO ENTRA NA LISTA DE DEDUZIDOS SE O VALOR FOR POSITIVO -
002470*    A CURVA PODE DEVOLVER ZERO PARA DENSIDADES BAIXAS.
002480     IF  VLY-ITP  >  ZEROS
002490         ADD      1              TO  WS-QTD-DED
002500         MOVE     VLY-ITP        TO  VAL-DED (WS-QTD-DED).
002510
002520 ROT-DENS-20.
002530     SET      IDX-TOB   UP  BY  1
002540     GO       ROT-DENS-10.
002550
002560 ROT-DENS-00-EXIT.
002570     EXIT.
002580
002590*---------------------------------------------------------------*
002600* ROT-ORDN-00 - ORDENACAO DECRESCENTE DE VAL-DED(1..WS-QTD-DED)  *
002610* POR BOLHA CLASSICA (LACOS CONTROLADOS POR GO, SEM PERFORM      *
002620* INLINE), CONFORME O PADRAO DE ORDENACAO EM MEMORIA DO SISTEMA. *
002630*---------------------------------------------------------------*
002640 ROT-ORDN-00.
002650*    LISTA DE 0 OU 1 DEDUZIDO JA ESTA ORDENADA - NAO PRECISA
002660*    RODAR A BOLHA.
002670     IF  WS-QTD-DED  <  2
002680         GO       ROT-ORDN-00-EXIT.
002690     MOVE     "S"       TO  WS-SW-TROCA.
002700
002710*    CADA PASSADA DA BOLHA REPETE ENQUANTO HOUVE ALGUMA TROCA -
002720*    QUANDO UMA PASSADA COMPLETA NAO TROCA NADA, A LISTA JA
002730*    ESTA EM ORDEM DECRESCENTE.
002740 ROT-ORDN-10.
002750     IF  SEM-TROCA
002760         GO       ROT-ORDN-00-EXIT.
002770     MOVE     "N"       TO  WS-SW-TROCA
002780     SET      IDX-DED   TO  1.
002790
002800*    COMPARA CADA PAR ADJACENTE (IDX-DED, IDX-DED+1) E TROCA SE
002810*    ESTIVER FORA DE ORDEM (MENOR VEM ANTES DE MAIOR).
002820 ROT-ORDN-20.
002830     IF  IDX-DED  NOT  <  WS-QTD-DED
002840         GO       ROT-ORDN-10.
002850     IF  VAL-DED (IDX-DED)  <  VAL-DED (IDX-DED + 1)
002860         MOVE     VAL-DED (IDX-DED)      TO  WS-TMP-DED
002870         MOVE     VAL-DED (IDX-DED + 1)  TO  VAL-DED (IDX-DED)
002880         MOVE     WS-TMP-DED             TO  VAL-DED (IDX-DED + 1)
002890         MOVE     "S"                    TO  WS-SW-TROCA.
002900     SET      IDX-DED   UP  BY  1
002910     GO       ROT-ORDN-20.
002920
002930 ROT-ORDN-00-EXIT.
002940     EXIT.
002950
002960*---------------------------------------------------------------*
002970* ROT-MAXD-00 - REGRA DO NUMERO MAXIMO DE DEDUZIDOS (M):         *
002980* M = 1 + (9/98) X (100 - HDV), TRUNCADO, PISO 1. SO OS M        *
002990* MAIORES DEDUZIDOS (JA EM ORDEM DECRESCENTE) SAO RETIDOS.       *
003000*---------------------------------------------------------------*
003010 ROT-MAXD-00.
003020*    HDV E SEMPRE O PRIMEIRO ELEMENTO POIS A LISTA JA FOI
003030*    ORDENADA DECRESCENTE EM ROT-ORDN-00.
003040     MOVE     VAL-DED (1)  TO  WS-HDV
003050*    FORMULA DO MANUAL ASTM D6433 PARA O NUMERO MAXIMO DE
003060*    DEDUZIDOS PERMITIDOS NA ITERACAO DO CDV.
003070     COMPUTE  WS-M-CALC  =  1  +  (9  /  98)  *  (100  -  WS-HDV)
003080*    O MOVE PARA CAMPO INTEIRO TRUNCA DE PROPOSITO - O MANUAL
003090*    PEDE M TRUNCADO (INT), NUNCA ARREDONDADO.
003100     MOVE     WS-M-CALC  TO  WS-M
003110     IF  WS-M  <  1
003120         MOVE     1     TO  WS-M.
003130
003140*    QTD-PCI GUARDA QUANTOS DEDUZIDOS REALMENTE ENTRAM NA
003150*    ITERACAO - O MENOR ENTRE M E A QUANTIDADE REALMENTE
003160*    COLETADA NA AMOSTRA.
003170     IF  WS-M  <  WS-QTD-DED
003180         MOVE     WS-M       TO  QTD-PCI
003190     ELSE
003200         MOVE     WS-QTD-DED TO  QTD-PCI.
003210
003220 ROT-MAXD-00-EXIT.
003230     EXIT.
003240
003250*---------------------------------------------------------------*
003260* ROT-ITER-00 - PROCEDIMENTO ITERATIVO DO CDV SOBRE A LISTA DE   *
003270* TRABALHO (COPIA DOS QTD-PCI MAIORES DEDUZIDOS). A CADA PASSADA *
003280* CALCULA Q (QTDE DE VALORES > 2.00, PISO 1), TDV (SOMA), BUSCA  *
003290* O CDV NA CURVA VIA DY9110 E GRAVA EM TAB-ITR; SE Q <= 1 PARA,  *
003300* SENAO REDUZ O MENOR VALOR > 2.00 PARA EXATOS 2.00 E REPETE.    *
003310*---------------------------------------------------------------*
003320 ROT-ITER-00.
003330     PERFORM  ROT-ITER-COPIA-00  THRU  ROT-ITER-COPIA-00-EXIT.
003340
003350*    INICIO DE CADA PASSADA - ZERA OS ACUMULADORES DE Q E TDV
003360*    DA PASSADA CORRENTE E VARRE A LISTA DE TRABALHO.
003370 ROT-ITER-10.
003380     MOVE     ZEROS     TO  WS-Q  WS-TDV
003390     SET      IDX-TRAB  TO  1.
003400
003410 ROT-ITER-20.
003420     IF  IDX-TRAB  >  QTD-PCI
003430         GO       ROT-ITER-30.
003440     IF  VAL-TRAB (IDX-TRAB)  >  2.00
003450         ADD      1     TO  WS-Q.
003460     ADD      VAL-TRAB (IDX-TRAB)  TO  WS-TDV
003470     SET      IDX-TRAB  UP  BY  1
003480     GO       ROT-ITER-20.
003490
003500*    Q NUNCA PODE SER ZERO NA CHAMADA A DY9110 (A TABELA DE CDV
003510*    CORRIGIDO COMECA EM Q=1) - PISO 1 CONFORME O MANUAL.
003520 ROT-ITER-30.
003530     IF  WS-Q  =  ZEROS
003540         MOVE     1     TO  WS-Q.
003550
003560*    BUSCA O CDV CORRIGIDO DESTA PASSADA NA CURVA TIPO "Q" E
003570*    REGISTRA EM TAB-ITR PARA O RELATORIO IMPRIMIR TODAS AS
003580*    PASSADAS, NAO SO A DE MAIOR CDV (REGRA DA OS-4488).
003590     MOVE     "Q"        TO  TIP-ITP
003600     MOVE     WS-Q       TO  QVL-ITP
003610     MOVE     WS-TDV     TO  VLX-ITP
003620     CALL     "DY9110"  USING  PRM-ITP.
003630     MOVE     VLY-ITP    TO  WS-CDV
003640
003650     ADD      1          TO  QTD-ITR
003660     MOVE     WS-CDV     TO  VAL-ITR (QTD-ITR)
003670*    CONTABILIZA A PASSADA NO CONTADOR GLOBAL DO LOTE (SO PARA
003680*    RASTRO DE VOLUMETRIA - NAO ENTRA NO CALCULO DO PCI).
003690     ADD      1          TO  WS-QTD-PASSADAS.
003700
003710     IF  UPSI-0-LIGADA
003720         MOVE     WS-Q       TO  WS-Q-EDT
003730         MOVE     QTD-ITR    TO  WS-QTD-ITR-EDT
003740         DISPLAY  "DY9120 - PASSADA " WS-TRACO-CAR (3)
003750                  WS-TRACO-CAR (4)  " Q=" WS-TRACO-CAR (1)
003760                  WS-TRACO-CAR (2)  " TOTAL-LOTE="
003770                  WS-QTD-PASSADAS.
003780
003790*    Q <= 1 - A ITERACAO CONVERGIU, ESTE E O ULTIMO CDV DA
003800*    AMOSTRA (SERA COMPARADO COM AS PASSADAS ANTERIORES EM
003810*    ROT-RATE-00 PARA ACHAR O MAIOR).
003820     IF  WS-Q  NOT  >  1
003830         GO       ROT-ITER-00-EXIT.
003840
003850*    Q > 1 - AINDA HA MAIS DE UM VALOR ACIMA DE 2.00. REDUZ O
003860*    MENOR DELES A 2.00 E REPETE A PASSADA (REGRA DO MANUAL).
003870     PERFORM  ROT-ITER-BAIXO-00  THRU  ROT-ITER-BAIXO-00-EXIT
003880     GO       ROT-ITER-10.
003890
003900 ROT-ITER-00-EXIT.
003910     EXIT.
003920
003930*---------------------------------------------------------------*
003940* ROT-ITER-COPIA-00 - COPIA OS QTD-PCI MAIORES DEDUZIDOS DE      *
003950* TAB-DED (INTOCADO) PARA A LISTA DE TRABALHO WS-DED-TRAB.       *
003960*---------------------------------------------------------------*
003970 ROT-ITER-COPIA-00.
003980     SET      IDX-DED   TO  1
003990     SET      IDX-TRAB  TO  1.
004000
004010 ROT-ITER-COPIA-10.
004020     IF  IDX-TRAB  >  QTD-PCI
004030         GO       ROT-ITER-COPIA-00-EXIT.
004040     MOVE     VAL-DED (IDX-DED)  TO  VAL-TRAB (IDX-TRAB)
004050     SET      IDX-DED   UP  BY  1
004060     SET      IDX-TRAB  UP  BY  1
004070     GO       ROT-ITER-COPIA-10.
004080
004090 ROT-ITER-COPIA-00-EXIT.
004100     EXIT.
004110
004120*---------------------------------------------------------------*
004130* ROT-ITER-BAIXO-00 - LOCALIZA O MENOR VALOR > 2.00 DA LISTA DE  *
004140* TRABALHO (COMO ELA ESTA EM ORDEM DECRESCENTE, E O ULTIMO VALOR *
004150* > 2.00 VARRENDO DO FIM PARA O INICIO) E O REDUZ A 2.00.        *
004160*---------------------------------------------------------------*
004170 ROT-ITER-BAIXO-00.
004180     MOVE     "N"       TO  WS-SW-BAIXO
004190     SET      IDX-TRAB  TO  QTD-PCI.
004200
004210*    VARRE DE TRAS PARA FRENTE (LISTA DECRESCENTE) ATE ACHAR O
004220*    PRIMEIRO VALOR ACIMA DE 2.00 - ESSE E O MENOR DELES.
004230 ROT-ITER-BAIXO-10.
004240     IF  ACHOU-BAIXO  OR  IDX-TRAB  <  1
004250         GO       ROT-ITER-BAIXO-00-EXIT.
004260     IF  VAL-TRAB (IDX-TRAB)  >  2.00
004270         MOVE     2.00        TO  VAL-TRAB (IDX-TRAB)
004280         MOVE     "S"         TO  WS-SW-BAIXO
004290         GO       ROT-ITER-BAIXO-00-EXIT.
004300     SET      IDX-TRAB  DOWN  BY  1
004310     GO       ROT-ITER-BAIXO-10.
004320
004330 ROT-ITER-BAIXO-00-EXIT.
004340     EXIT.
004350
004360*---------------------------------------------------------------*
004370* ROT-RATE-00 - PCI = 100 - MAIOR CDV REGISTRADO, LIMITADO A     *
004380* 0-100, E CLASSIFICADO PELA FAIXA (88-LEVELS DO CADPCI).        *
004390*---------------------------------------------------------------*
004400 ROT-RATE-00.
004410*    VARRE TODAS AS PASSADAS GRAVADAS EM TAB-ITR PROCURANDO O
004420*    MAIOR CDV - ESSE E O QUE DEFINE O PCI DA AMOSTRA.
004430     MOVE     ZEROS     TO  WS-MAXCDV
004440     SET      IDX-ITR   TO  1.
004450
004460 ROT-RATE-10.
004470     IF  IDX-ITR  >  QTD-ITR
004480         GO       ROT-RATE-20.
004490     IF  VAL-ITR (IDX-ITR)  >  WS-MAXCDV
004500         MOVE     VAL-ITR (IDX-ITR)  TO  WS-MAXCDV.
004510     SET      IDX-ITR   UP  BY  1
004520     GO       ROT-RATE-10.
004530
004540*    MXD-PCI GRAVA O MAIOR CDV PARA O RELATORIO (SEM
004550*    ARREDONDAR - O CDV JA VEM ARREDONDADO DA DY9110); TRAVA
004560*    DE SEGURANCA DE FAIXA ANTES DE CALCULAR O PCI.
004570 ROT-RATE-20.
004580     MOVE     WS-MAXCDV  TO  MXD-PCI
004590     IF  WS-MAXCDV  >  100.00
004600         MOVE     100.00     TO  WS-MAXCDV.
004610*    PCI = 100 - MAIOR CDV, ARREDONDADO AO INTEIRO MAIS PROXIMO
004620*    CONFORME O MANUAL ASTM D6433 (PCI E SEMPRE UM NUMERO
004630*    INTEIRO NO RELATORIO FINAL).
004640     COMPUTE  VLR-PCI  ROUNDED  =  100  -  WS-MAXCDV
004650     IF  VLR-PCI  >  100.00
004660         MOVE     100.00     TO  VLR-PCI.
004670     IF  UPSI-0-LIGADA
004680         DISPLAY  "DY9120 - MAXCDV INTEIRO=" WS-MAXCDV-INT.
004690
004700*    CLASSIFICACAO DA FAIXA DO PCI (GOOD/SATISFACTORY/FAIR/
004710*    POOR/VERY POOR/SERIOUS/FAILED) - AS FAIXAS SAO 88-LEVELS
004720*    DO CAMPO VLR-PCI DO PRM-PCI, DEFINIDAS NO COPYBOOK CADPCI.
004730     EVALUATE  TRUE
004740         WHEN  FAIXA-BOA
004750             MOVE  "GOOD"          TO  CLA-PCI
004760         WHEN  FAIXA-SATISFATORIA
004770             MOVE  "SATISFACTORY"  TO  CLA-PCI
004780         WHEN  FAIXA-REGULAR
004790             MOVE  "FAIR"          TO  CLA-PCI
004800         WHEN  FAIXA-POBRE
004810             MOVE  "POOR"          TO  CLA-PCI
004820         WHEN  FAIXA-MUITO-POBRE
004830             MOVE  "VERY POOR"     TO  CLA-PCI
004840         WHEN  FAIXA-SERIA
004850             MOVE  "SERIOUS"       TO  CLA-PCI
004860         WHEN  OTHER
004870             MOVE  "FAILED"        TO  CLA-PCI
004880     END-EVALUATE.
004890
004900 ROT-RATE-00-EXIT.
004910     EXIT.
