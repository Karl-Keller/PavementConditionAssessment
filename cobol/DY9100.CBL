000010******************************************************************
000020* PROGRAM-ID:  DY9100
000030* TITULO:      CONDUTOR DO LOTE DE INSPECAO DE PAVIMENTO -
000040*              CALCULO DO PCI (PAVEMENT CONDITION INDEX) POR
000050*              AMOSTRA E POR SECAO, CONFORME MANUAL ASTM D6433
000060* CHAMA:       DY9110 (VALIDACAO GERAL DE CURVAS NO START),
000070*              DY9120 (MOTOR DE CALCULO DO PCI, UMA CHAMADA POR
000080*              UNIDADE AMOSTRAL)
000090*------------------------------------------------------------------
000100* HISTORICO DE MANUTENCAO
000110* DD/MM/AA   AUT  CHAMADO    DESCRICAO
000120* 02/06/98   RSA  OS-4471    PROGRAMA ORIGINAL - LEITURA DE
000130*                            AMOSTRAS/OBSERVACOES, IMPRESSAO DO
000140*                            CATALOGO E DO RESULTADO POR AMOSTRA
000150* 15/09/98   RSA  OS-4502    ACRESCIDA A QUEBRA DE CONTROLE POR
000160*                            SECAO (SEC-SAM) COM PCI PONDERADO
000170* 20/01/99   RSA  OS-4488    IMPRESSAO DO CDV DE CADA PASSADA DA
000180*                            ITERACAO (ANTES SO SAIA O PCI FINAL)
000190* 14/11/99   RSA  OS-5062    VIRADA DO SECULO - WS-QTD-CRG PASSA
000200*                            A 4 DIGITOS (LOTES MAIORES)
000210* 09/03/03   WFB  OS-6120    REVISAO GERAL CONFORME MANUAL ASTM
000220*                            D6433-03 - VALIDACAO DE CURVAS PASSA
000230*                            A SER FEITA NO START DO LOTE
000240* 17/07/09   LCF  OS-7734    LOTE E ABORTADO SE A VALIDACAO DE
000250*                            CURVAS DA DY9110 ACUSAR DEFEITO
000260* 22/04/12   RAF  OS-8390    O PCI IMPRESSO NA LINHA DE AMOSTRA E
000270*                            NA LINHA DE SECAO SAIA TRUNCADO (O
000280*                            MOVE PARA CAMPO EDITADO NAO ARREDONDA)
000290*                            - PASSA A ARREDONDAR EM CAMPO INTEIRO
000300*                            DE TRABALHO ANTES DO MOVE PARA A
000310*                            LINHA DE IMPRESSAO, CONFORME O MANUAL
000320*                            ASTM (PCI E SEMPRE UM NUMERO INTEIRO)
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.     DY9100.
000360 AUTHOR.         ROSANGELA ALVES.
000370 INSTALLATION.   DEPTO ENGENHARIA DE PAVIMENTOS.
000380 DATE-WRITTEN.   02/06/98.
000390 DATE-COMPILED.  02/06/98.
000400 SECURITY.       NAO CONFIDENCIAL.
000410******************************************************************
000420* ESTE PROGRAMA E O CONDUTOR (DRIVER) DO LOTE NOTURNO DE CALCULO
000430* DO PCI. NAO RECEBE PARAMETROS DE TELA - E RODADO VIA JCL/JOB DE
000440* BATCH, LENDO OS ARQUIVOS DE AMOSTRA E DE OBSERVACAO GERADOS
000450* PELO SUBSISTEMA DE CAPTURA DE CAMPO E PRODUZINDO O RELATORIO
000460* IMPRESSO DE CONDICAO DE PAVIMENTO (CATALOGO + DETALHE POR
000470* AMOSTRA + RESUMO POR SECAO). NENHUM DADO E GRAVADO EM BASE -
000480* O UNICO PRODUTO DESTE LOTE E O RELATORIO IMPRESSO (RPTFIL).
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520*    C01 CONTROLA O SALTO DE FORMULARIO NA IMPRESSORA DO CENTRO
000530*    DE PROCESSAMENTO (CANAL 1 DO CARRO DE FORMULARIO CONTINUO).
000540     C01  IS  TOP-OF-FORM
000550     CLASS  CLASSE-SEVERIDADE  IS  "L" "M" "H"
000560*    UPSI-0 E A CHAVE DE OPERADOR (JCL) QUE LIGA O RASTRO DE
000570*    DIAGNOSTICO (DISPLAY) NAS QUEBRAS DE SECAO E NO MOTOR DE
000580*    CALCULO - USADA SO EM HOMOLOGACAO, NUNCA EM PRODUCAO NORMAL.
000590     UPSI-0  ON STATUS IS  UPSI-0-LIGADA
000600             OFF STATUS IS UPSI-0-DESLIGADA.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640
000650*    ARQUIVO DE AMOSTRAS, ORDENADO POR SECAO E POR AMOSTRA -
000660*    GERADO PELA CAPTURA DE CAMPO, UMA LINHA POR UNIDADE
000670*    AMOSTRAL INSPECIONADA.
000680     SELECT      SAMPLE-FILE   ASSIGN  TO  SAMFIL
000690                 ORGANIZATION          IS  LINE SEQUENTIAL
000700                 FILE          STATUS  IS  FST-SAM.
000710
000720*    ARQUIVO DE OBSERVACOES DE PATOLOGIA, ORDENADO POR AMOSTRA -
000730*    VARIAS LINHAS PODEM EXISTIR PARA A MESMA AMOSTRA (UMA POR
000740*    PATOLOGIA/SEVERIDADE ENCONTRADA NA VISTORIA).
000750     SELECT      OBS-FILE      ASSIGN  TO  OBSFIL
000760                 ORGANIZATION          IS  LINE SEQUENTIAL
000770                 FILE          STATUS  IS  FST-OBS.
000780
000790*    RELATORIO IMPRESSO FINAL - CATALOGO, DETALHE POR AMOSTRA E
000800*    RESUMO POR SECAO, NA ORDEM EM QUE SAO GERADOS PELO LOTE.
000810     SELECT      REPORT-FILE   ASSIGN  TO  RPTFIL
000820                 ORGANIZATION          IS  LINE SEQUENTIAL
000830                 FILE          STATUS  IS  FST-RPT.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880*    LAYOUT DA AMOSTRA (SAMPLE-ID/SECAO/AREA) - VER CADSAM.CPY.
000890 FD  SAMPLE-FILE
000900     LABEL RECORD IS STANDARD.
000910 COPY  CADSAM.CPY.
000920
000930*    LAYOUT DA OBSERVACAO (SAMPLE-ID/PATOLOGIA/SEVERIDADE/QTD) -
000940*    VER CADOBS.CPY.
000950 FD  OBS-FILE
000960     LABEL RECORD IS STANDARD.
000970 COPY  CADOBS.CPY.
000980
000990*    LINHA DE IMPRESSAO GENERICA DE 132 COLUNAS (CARRO LARGO) -
001000*    TODAS AS LINHAS DO RELATORIO SAO GRAVADAS VIA WRITE ... FROM
001010*    A PARTIR DE UM DOS REGISTROS CAB-nnn/DET-nnn/TOT-nnn ABAIXO.
001020 FD  REPORT-FILE
001030     LABEL RECORD IS STANDARD.
001040 01  REG-RPT.
001050     03  FILLER           PIC  X(132).
001060
001070 WORKING-STORAGE SECTION.
001080
001090*    CAMPOS DE TRABALHO PARA O ARREDONDAMENTO DO PCI NA IMPRESSAO
001100*    (VER HISTORICO 22/04/12) - O MOVE PARA CAMPO EDITADO ZZ9
001110*    APENAS TRUNCA AS CASAS DECIMAIS, NAO ARREDONDA; O MANUAL
001120*    ASTM EXIGE O PCI IMPRESSO COMO NUMERO INTEIRO ARREDONDADO,
001130*    NAO TRUNCADO, LOGO O ARREDONDAMENTO E FEITO AQUI, VIA COMPUTE
001140*    ROUNDED, ANTES DO MOVE PARA A LINHA DE RELATORIO.
001150 77  WS-PCI-RPT           PIC  9(03)  COMP.
001160 77  WS-SEC-PCI-RPT       PIC  9(03)  COMP.
001170
001180 01  AUXILIARES.
001190*    STATUS DOS TRES ARQUIVOS DO LOTE - "00" NORMAL, "10" FIM DE
001200*    ARQUIVO (VER PARAGRAFOS ROT-CARGA-00/ROT-SAMP-00).
001210     03  FST-SAM          PIC  X(02).
001220     03  FST-OBS          PIC  X(02).
001230     03  FST-RPT          PIC  X(02).
001240*    LIN-RPT E PAG-RPT CONTROLAM A PAGINACAO DO RELATORIO -
001250*    NESTE LOTE NAO HA SALTO DE PAGINA AUTOMATICO (RELATORIO
001260*    CORRIDO), MAS OS CONTADORES SAO MANTIDOS PARA EVENTUAL
001270*    QUEBRA DE PAGINA FUTURA, CONFORME O PADRAO DE OUTROS
001280*    RELATORIOS DO CENTRO DE PROCESSAMENTO.
001290     03  LIN-RPT          PIC  9(03)  COMP.
001300     03  PAG-RPT          PIC  9(03)  COMP.
001310*    WS-QTD-CRG E O NUMERO DE LINHAS EFETIVAMENTE CARREGADAS EM
001320*    WS-CARGA-OBS (VER ROT-CARGA-00).
001330     03  WS-QTD-CRG       PIC  9(04)  COMP.
001340*    WS-SEC-QTD E A QUANTIDADE DE AMOSTRAS JA ACUMULADAS NA
001350*    SECAO CORRENTE - ZERADA A CADA QUEBRA (ROT-SECT-00).
001360     03  WS-SEC-QTD       PIC  9(04)  COMP.
001370*    IND-COL E O INDICE DE COLUNA (1-15) USADO NA IMPRESSAO EM
001380*    GRUPOS DAS LISTAS DE DEDUZIDOS E DE CDV POR PASSADA.
001390     03  IND-COL          PIC  9(02)  COMP.
001400*    WS-PRI-SEC MARCA A PRIMEIRA AMOSTRA LIDA DO LOTE, PARA A
001410*    QUAL NAO HA SECAO ANTERIOR A FECHAR.
001420     03  WS-PRI-SEC       PIC  X(01)  VALUE  "S".
001430         88  PRIMEIRA-SECAO           VALUE  "S".
001440         88  NAO-PRIMEIRA-SECAO       VALUE  "N".
001450     03  FILLER           PIC  X(06).
001460
001470*    NOME DESCRITIVO DA UNIDADE E DA SEVERIDADE, USADOS SO NO
001480*    RELATORIO DO CATALOGO (COD-DST/UNI-DST/SEV-DST NAO SAO
001490*    AUTOEXPLICATIVOS PARA O LEITOR DO RELATORIO IMPRESSO).
001500*    WS-DESC-R E A VISAO EM VETOR DE CARACTERES USADA SO PARA
001510*    RASTRO/DIAGNOSTICO (NAO HA BUSCA POR ESTE CAMINHO).
001520 01  WS-DESCRICOES.
001530     03  WS-DESC-DADOS.
001540         05  WS-UNI-DESC  PIC  X(08).
001550         05  WS-SEV-DESC  PIC  X(05).
001560     03  WS-DESC-R  REDEFINES  WS-DESC-DADOS.
001570         05  WS-DESC-CAR  PIC  X(01)  OCCURS  13.
001580     03  FILLER           PIC  X(04).
001590
001600*    ACUMULADORES DO PCI PONDERADO POR AREA DA SECAO CORRENTE -
001610*    ZERADOS A CADA QUEBRA DE SEC-SAM (ROT-SECT-00). DECLARADOS
001620*    COMP (E NAO EM DISPLAY ZONADO, COMO E O HABITO ANTIGO DA
001630*    CASA PARA ACUMULADORES) POR EXIGENCIA DO PADRAO ATUAL DE
001640*    PROGRAMACAO DO CENTRO DE PROCESSAMENTO PARA CAMPOS DE
001650*    CONTAGEM E ACUMULO.
001660 01  WS-ACUM-SECAO.
001670     03  WS-SEC-ANT       PIC  X(16).
001680     03  WS-SEC-SOMA      PIC  S9(09)V9999  COMP.
001690     03  WS-SEC-AREA      PIC  S9(09)V99    COMP.
001700*    PCI PONDERADO DA SECAO, COM DUAS CASAS DECIMAIS DE
001710*    PRECISAO INTERNA (O VALOR IMPRESSO E ARREDONDADO A PARTIR
001720*    DESTE CAMPO PARA WS-SEC-PCI-RPT, ACIMA).
001730     03  WS-SEC-PCI       PIC  9(03)V99.
001740         88  SEC-FAIXA-BOA               VALUE  085.00  THRU  100.00.
001750         88  SEC-FAIXA-SATISFATORIA      VALUE  070.00  THRU  084.99.
001760         88  SEC-FAIXA-REGULAR           VALUE  055.00  THRU  069.99.
001770         88  SEC-FAIXA-POBRE             VALUE  040.00  THRU  054.99.
001780         88  SEC-FAIXA-MUITO-POBRE       VALUE  025.00  THRU  039.99.
001790         88  SEC-FAIXA-SERIA             VALUE  010.00  THRU  024.99.
001800         88  SEC-FAIXA-FALHA             VALUE  000.00  THRU  009.99.
001810*    VISAO INTEIRO/DECIMAL DE WS-SEC-PCI, USADA SO NO DISPLAY DE
001820*    RASTRO QUANDO A CHAVE UPSI-0 ESTA LIGADA (NAO E USADA PARA
001830*    O VALOR IMPRESSO NO RELATORIO - AQUELE VEM ARREDONDADO DE
001840*    WS-SEC-PCI-RPT, POIS ESTA REDEFINICAO APENAS EXIBE AS
001850*    CASAS DO CAMPO DECIMAL, SEM ARREDONDAR).
001860     03  WS-SEC-PCI-R  REDEFINES  WS-SEC-PCI.
001870         05  WS-SEC-PCI-INT   PIC  9(03).
001880         05  WS-SEC-PCI-DEC   PIC  9(02).
001890     03  WS-SEC-CLA       PIC  X(12).
001900     03  FILLER           PIC  X(08).
001910
001920*    TABELA DE CARGA DAS OBSERVACOES (OBS-FILE E LIDO POR INTEIRO
001930*    UMA UNICA VEZ NO START DO LOTE, POIS SEU ARQUIVO E ORDENADO
001940*    POR SAMPLE-ID, ENQUANTO SAMPLE-FILE E ORDENADO POR SECAO E
001950*    POR SAMPLE-ID - A BUSCA DE OBSERVACOES DE CADA AMOSTRA E
001960*    FEITA EM MEMORIA, POR SUBSCRITO, EM VEZ DE MERGE SEQUENCIAL).
001970*    A CAPACIDADE DE 999 LINHAS COBRE COM FOLGA O MAIOR LOTE
001980*    NOTURNO OBSERVADO ATE A DATA DESTA REVISAO.
001990 01  WS-CARGA-OBS.
002000     03  WS-CRG-LINHA  OCCURS  999  TIMES  INDEXED BY IDX-CRG.
002010         05  COD-CRG      PIC  X(08).
002020         05  DST-CRG      PIC  9(02).
002030         05  SEV-CRG      PIC  X(01).
002040         05  QTD-CRG      PIC  9(07)V99.
002050     03  FILLER           PIC  X(12).
002060
002070*    LINHAS DE CABECALHO E SEPARADOR DO CATALOGO DE PATOLOGIAS -
002080*    FILLER UNICO DE 132 BYTES (CARRO LARGO), SEM SUBCAMPOS,
002090*    POIS SAO TITULOS CONSTANTES (SO AS LINHAS DE DETALHE E DE
002100*    TOTAL, ABAIXO, TEM SUBCAMPOS MOVIDOS EM TEMPO DE EXECUCAO).
002110 01  CAB-101.
002120     03  FILLER  PIC  X(132)  VALUE
002130         "RELATORIO DE CONDICAO DE PAVIMENTO (PCI) - CATALOGO DE
002140-        "PATOLOGIAS (ASTM D6433)".
002150
002160*    LINHA DE COLUNAS DO CATALOGO - AS POSICOES DOS TITULOS AQUI
002170*    CASAM COM AS POSICOES DOS CAMPOS EM DET-101, LOGO QUALQUER
002180*    ALTERACAO DE LARGURA EM DET-101 EXIGE REVISAR ESTA LINHA.
002190 01  CAB-102.
002200     03  FILLER  PIC  X(132)  VALUE
002210         "ID   NOME DA PATOLOGIA                          UNIDADE
002220-        "   SEVERIDADE".
002230
002240*    LINHA SEPARADORA-PADRAO, REUTILIZADA EM TODOS OS CABECALHOS
002250*    DE PAGINA DO RELATORIO (CATALOGO E DETALHE).
002260 01  CAB-103.
002270     03  FILLER  PIC  X(132)  VALUE  ALL  "-".
002280
002290*    LINHA DE DETALHE DE UMA PATOLOGIA DO CATALOGO - UMA LINHA
002300*    POR PATOLOGIA DAS 19 DE CADDST.CPY, IMPRESSA EM ROT-CTLG-10.
002310 01  DET-101.
002320     03  COD-DT1          PIC  ZZ9.
002330     03  FILLER           PIC  X(02)  VALUE  SPACES.
002340     03  NOM-DT1          PIC  X(40).
002350     03  FILLER           PIC  X(03)  VALUE  SPACES.
002360     03  UNI-DT1          PIC  X(08).
002370     03  FILLER           PIC  X(03)  VALUE  SPACES.
002380     03  SEV-DT1          PIC  X(05).
002390     03  FILLER           PIC  X(68)  VALUE  SPACES.
002400
002410*    BANNER DE ABERTURA DO DETALHAMENTO POR AMOSTRA/SECAO -
002420*    IMPRESSO UMA UNICA VEZ, NO INICIO DE ROT-SAMP-00.
002430 01  CAB-201.
002440     03  FILLER  PIC  X(132)  VALUE
002450         "DETALHAMENTO DAS UNIDADES AMOSTRAIS E DAS SECOES".
002460
002470*    CABECALHO DE UMA UNIDADE AMOSTRAL (ID + AREA) - IMPRESSO NO
002480*    INICIO DE ROT-SAMP-DET-00, ANTES DAS LINHAS DE OBSERVACAO.
002490 01  DET-201.
002500*        COD-DT2 E O IDENTIFICADOR DA AMOSTRA (COD-SAM).
002510     03  FILLER           PIC  X(12)  VALUE  "AMOSTRA ID: ".
002520     03  COD-DT2          PIC  X(08).
002530     03  FILLER           PIC  X(04)  VALUE  SPACES.
002540*        ARE-DT2 E A AREA/EXTENSAO DA UNIDADE AMOSTRAL (ARE-SAM),
002550*        EDITADA COM VIRGULA DE MILHAR PARA LEITURA NO RELATORIO.
002560     03  FILLER           PIC  X(06)  VALUE  "AREA: ".
002570     03  ARE-DT2          PIC  ZZZ,ZZ9.99.
002580     03  FILLER           PIC  X(92)  VALUE  SPACES.
002590
002600*    LINHA DE UMA OBSERVACAO DE PATOLOGIA DA AMOSTRA - UMA POR
002610*    OBSERVACAO DE TAB-TOB, IMPRESSA NO LACO ROT-SAMP-DET-10.
002620 01  DET-202.
002630     03  FILLER           PIC  X(04)  VALUE  SPACES.
002640     03  NOM-DT3          PIC  X(40).
002650     03  FILLER           PIC  X(02)  VALUE  SPACES.
002660     03  QTD-DT3          PIC  ZZZ,ZZ9.99.
002670     03  FILLER           PIC  X(02)  VALUE  SPACES.
002680     03  UNI-DT3          PIC  X(08).
002690     03  FILLER           PIC  X(02)  VALUE  SPACES.
002700     03  SEV-DT3          PIC  X(05).
002710     03  FILLER           PIC  X(59)  VALUE  SPACES.
002720
002730*    LINHA COM OS DEDUZIDOS RETIDOS (JA APOS A REGRA DO M). A
002740*    LISTA E IMPRESSA EM GRUPOS DE 15 VALORES, QUEBRANDO PARA A
002750*    LINHA SEGUINTE QUANDO A AMOSTRA TEM MAIS DE 15 DEDUZIDOS.
002760 01  DET-203.
002770     03  FILLER           PIC  X(17)  VALUE  "  DEDUCT VALUES: ".
002780     03  DED-GRP-DT4  OCCURS  15  TIMES.
002790         05  DED-DT4      PIC  ZZ9.99.
002800         05  FILLER       PIC  X(01)  VALUE  SPACE.
002810     03  FILLER           PIC  X(10)  VALUE  SPACES.
002820
002830*    LINHA COM O CDV DE CADA PASSADA DA ITERACAO - MESMO ESQUEMA
002840*    DE QUEBRA A CADA 15 VALORES USADO EM DET-203, ACIMA.
002850 01  DET-204.
002860     03  FILLER           PIC  X(17)  VALUE  "  CDV BY PASS:  ".
002870     03  CDV-GRP-DT4  OCCURS  15  TIMES.
002880         05  CDV-DT4      PIC  ZZ9.99.
002890         05  FILLER       PIC  X(01)  VALUE  SPACE.
002900     03  FILLER           PIC  X(10)  VALUE  SPACES.
002910
002920*    LINHA-RESUMO DA AMOSTRA - PCI, CONCEITO, MAX-CDV E DV-COUNT.
002930*    PCI-DT5 RECEBE O VALOR JA ARREDONDADO (WS-PCI-RPT), NUNCA
002940*    O VLR-PCI DECIMAL DIRETO.
002950 01  DET-205.
002960     03  FILLER           PIC  X(07)  VALUE  "  PCI: ".
002970     03  PCI-DT5          PIC  ZZ9.
002980     03  FILLER           PIC  X(02)  VALUE  SPACES.
002990     03  FILLER           PIC  X(01)  VALUE  "(".
003000     03  CLA-DT5          PIC  X(12).
003010     03  FILLER           PIC  X(01)  VALUE  ")".
003020     03  FILLER           PIC  X(03)  VALUE  SPACES.
003030     03  FILLER           PIC  X(09)  VALUE  "MAX-CDV: ".
003040     03  MXD-DT5          PIC  ZZ9.99.
003050     03  FILLER           PIC  X(03)  VALUE  SPACES.
003060     03  FILLER           PIC  X(10)  VALUE  "DV-COUNT: ".
003070     03  QTD-DT5          PIC  Z9.
003080     03  FILLER           PIC  X(73)  VALUE  SPACES.
003090
003100*    LINHA DE ABERTURA DA SECAO (ID + QUANTIDADE DE AMOSTRAS).
003110 01  DET-301.
003120     03  FILLER           PIC  X(10)  VALUE  "SECTION: ".
003130     03  SEC-DT6          PIC  X(16).
003140     03  FILLER           PIC  X(03)  VALUE  SPACES.
003150     03  FILLER           PIC  X(09)  VALUE  "SAMPLES: ".
003160     03  QTD-DT6          PIC  ZZ9.
003170     03  FILLER           PIC  X(91)  VALUE  SPACES.
003180
003190*    LINHA-TOTAL DA SECAO - PCI PONDERADO POR AREA E CONCEITO.
003200*    PCI-DT7 RECEBE O VALOR ARREDONDADO (WS-SEC-PCI-RPT), PELO
003210*    MESMO MOTIVO EXPLICADO ACIMA PARA PCI-DT5.
003220 01  TOT-301.
003230     03  FILLER           PIC  X(20)  VALUE  "  SECTION PCI: ".
003240     03  PCI-DT7          PIC  ZZ9.
003250     03  FILLER           PIC  X(02)  VALUE  SPACES.
003260     03  FILLER           PIC  X(01)  VALUE  "(".
003270     03  CLA-DT7          PIC  X(12).
003280     03  FILLER           PIC  X(01)  VALUE  ")".
003290     03  FILLER           PIC  X(93)  VALUE  SPACES.
003300
003310*    AREAS DE LIGACAO DAS SUB-ROTINAS CHAMADAS PELO CONDUTOR.
003320*    CADDST TRAZ O CATALOGO COMPILADO DAS 19 PATOLOGIAS; CADPCI
003330*    E A AREA USADA NA CHAMADA A DY9120 (UMA POR AMOSTRA);
003340*    CADITP E A AREA USADA NA CHAMADA A DY9110 SO PARA A
003350*    VALIDACAO GERAL DE CURVAS NO START DO LOTE.
003360 COPY  CADDST.CPY.
003370 COPY  CADPCI.CPY.
003380 COPY  CADITP.CPY.
003390
003400 PROCEDURE DIVISION.
003410
003420*---------------------------------------------------------------*
003430* ROT-0000-00 - ABRE OS ARQUIVOS, CARREGA AS OBSERVACOES EM     *
003440* MEMORIA, VALIDA AS CURVAS COMPILADAS E, SE TUDO ESTIVER EM    *
003450* ORDEM, IMPRIME O CATALOGO E PROCESSA O ARQUIVO DE AMOSTRAS.   *
003460* SE A VALIDACAO DE CURVAS ACUSAR DEFEITO O LOTE E ABORTADO SEM *
003470* PROCESSAR NENHUMA AMOSTRA (HISTORICO 17/07/09).               *
003480*---------------------------------------------------------------*
003490 ROT-0000-00.
003500*    ABERTURA DOS TRES ARQUIVOS DO LOTE E ZERAGEM DOS CONTADORES
003510*    DE PAGINA/LINHA DO RELATORIO.
003520     OPEN     INPUT   SAMPLE-FILE  OBS-FILE
003530     OPEN     OUTPUT  REPORT-FILE
003540     MOVE     ZEROS   TO  PAG-RPT  LIN-RPT
003550
003560     PERFORM  ROT-CARGA-00  THRU  ROT-CARGA-00-EXIT
003570     PERFORM  ROT-VALC-00   THRU  ROT-VALC-00-EXIT.
003580
003590*    CURVA INVALIDA (FALTA DE PONTOS, X NAO CRESCENTE, ETC) E
003600*    ERRO FATAL DE CARGA - NAO FAZ SENTIDO CALCULAR PCI ALGUM
003610*    SE A TABELA COMPILADA ESTIVER DEFEITUOSA, POR ISSO O LOTE
003620*    E ENCERRADO IMEDIATAMENTE, SEM GERAR RELATORIO DE AMOSTRAS.
003630     IF  NOT  ITP-SEM-ERRO
003640         DISPLAY  "DY9100 - CURVAS INVALIDAS NA CARGA - LOTE "
003650                  "ABORTADO"
003660         GO       ROT-0000-90.
003670
003680     PERFORM  ROT-CTLG-00   THRU  ROT-CTLG-00-EXIT
003690     PERFORM  ROT-SAMP-00   THRU  ROT-SAMP-00-EXIT.
003700
003710 ROT-0000-90.
003720*    FIM NORMAL (OU ABORTADO) DO LOTE - FECHA OS ARQUIVOS AINDA
003730*    ABERTOS E ENCERRA O JOB. OBS-FILE JA FOI FECHADO NA CARGA.
003740     CLOSE    SAMPLE-FILE  REPORT-FILE
003750     STOP     RUN.
003760
003770*---------------------------------------------------------------*
003780* ROT-CARGA-00 - CARGA INTEGRAL DO OBS-FILE PARA A TABELA        *
003790* WS-CARGA-OBS. O ARQUIVO E FECHADO AO FIM DA CARGA - AS         *
003800* OBSERVACOES DE CADA AMOSTRA SAO LOCALIZADAS DEPOIS EM MEMORIA. *
003810*---------------------------------------------------------------*
003820 ROT-CARGA-00.
003830     MOVE     ZEROS     TO  WS-QTD-CRG
003840     READ     OBS-FILE
003850         AT END  MOVE  "10"  TO  FST-OBS.
003860
003870 ROT-CARGA-10.
003880*    LACO CONTROLADO POR GO TO (SEM PERFORM ... END-PERFORM) -
003890*    PADRAO DA CASA PARA LACOS DE LEITURA SEQUENCIAL.
003900     IF  FST-OBS  =  "10"
003910         GO       ROT-CARGA-00-EXIT.
003920*    A TABELA COMPORTA ATE 999 OBSERVACOES; O EXCEDENTE (SE
003930*    HOUVER) E SILENCIOSAMENTE IGNORADO - NAO OCORREU ATE HOJE.
003940     IF  WS-QTD-CRG  <  999
003950         ADD      1               TO  WS-QTD-CRG
003960         SET      IDX-CRG         TO  WS-QTD-CRG
003970         MOVE     COD-OBS         TO  COD-CRG (IDX-CRG)
003980         MOVE     DST-OBS         TO  DST-CRG (IDX-CRG)
003990         MOVE     SEV-OBS         TO  SEV-CRG (IDX-CRG)
004000         MOVE     QTD-OBS         TO  QTD-CRG (IDX-CRG).
004010     READ     OBS-FILE
004020         AT END  MOVE  "10"  TO  FST-OBS.
004030     GO       ROT-CARGA-10.
004040
004050 ROT-CARGA-00-EXIT.
004060*    OBS-FILE NAO E MAIS NECESSARIO A PARTIR DAQUI - TODO O
004070*    RESTANTE DO LOTE TRABALHA SOBRE A TABELA EM MEMORIA.
004080     CLOSE    OBS-FILE.
004090     EXIT.
004100
004110*---------------------------------------------------------------*
004120* ROT-VALC-00 - VALIDACAO GERAL DAS CURVAS COMPILADAS, FEITA UMA *
004130* UNICA VEZ NO START DO LOTE (TIP-ITP = "V") - HISTORICO 09/03/03*
004140*---------------------------------------------------------------*
004150 ROT-VALC-00.
004160     MOVE     SPACES    TO  COD-ERR  OF  PRM-ITP
004170     MOVE     "V"       TO  TIP-ITP
004180     CALL     "DY9110"  USING  PRM-ITP.
004190
004200 ROT-VALC-00-EXIT.
004210     EXIT.
004220
004230*---------------------------------------------------------------*
004240* ROT-CTLG-00 - IMPRIME O CATALOGO DAS 19 PATOLOGIAS (CADDST).   *
004250*---------------------------------------------------------------*
004260 ROT-CTLG-00.
004270     PERFORM  ROT-CTLG-CAB-00  THRU  ROT-CTLG-CAB-00-EXIT
004280     SET      IDX-DST   TO  1.
004290
004300 ROT-CTLG-10.
004310     IF  IDX-DST  >  19
004320         GO       ROT-CTLG-00-EXIT.
004330
004340*    TRADUZ O CODIGO DE UNIDADE (A/L/C) PARA O NOME POR EXTENSO
004350*    QUE APARECE NA COLUNA "UNIDADE" DO RELATORIO.
004360     EVALUATE  UNI-DST (IDX-DST)
004370         WHEN  "A"    MOVE  "AREA"    TO  WS-UNI-DESC
004380         WHEN  "L"    MOVE  "LINEAR"  TO  WS-UNI-DESC
004390         WHEN  "C"    MOVE  "COUNT"   TO  WS-UNI-DESC
004400         WHEN  OTHER  MOVE  SPACES    TO  WS-UNI-DESC
004410     END-EVALUATE.
004420*    ALGUMAS PATOLOGIAS (EX.: POLIMENTO) NAO TEM SEVERIDADE -
004430*    O 88-LEVEL TEM-SEVERIDADE(IDX-DST) VEM DA CADDST.CPY.
004440     IF  TEM-SEVERIDADE (IDX-DST)
004450         MOVE     "L/M/H"   TO  WS-SEV-DESC
004460     ELSE
004470         MOVE     "NONE"    TO  WS-SEV-DESC.
004480
004490     MOVE     COD-DST (IDX-DST)  TO  COD-DT1
004500     MOVE     NOM-DST (IDX-DST)  TO  NOM-DT1
004510     MOVE     WS-UNI-DESC        TO  UNI-DT1
004520     MOVE     WS-SEV-DESC        TO  SEV-DT1
004530     WRITE    REG-RPT  FROM  DET-101
004540     ADD      1                  TO  LIN-RPT
004550     SET      IDX-DST   UP  BY  1
004560     GO       ROT-CTLG-10.
004570
004580 ROT-CTLG-00-EXIT.
004590     EXIT.
004600
004610*---------------------------------------------------------------*
004620* ROT-CTLG-CAB-00 - CABECALHO DO CATALOGO (TITULO + COLUNAS).    *
004630*---------------------------------------------------------------*
004640 ROT-CTLG-CAB-00.
004650     ADD      1         TO  PAG-RPT
004660     WRITE    REG-RPT  FROM  CAB-101
004670     WRITE    REG-RPT  FROM  CAB-103
004680     WRITE    REG-RPT  FROM  CAB-102
004690     WRITE    REG-RPT  FROM  CAB-103
004700     MOVE     4         TO  LIN-RPT.
004710
004720 ROT-CTLG-CAB-00-EXIT.
004730     EXIT.
004740
004750*---------------------------------------------------------------*
004760* ROT-SAMP-00 - LACO PRINCIPAL: LE SAMPLE-FILE (ORDENADO POR     *
004770* SEC-SAM/COD-SAM), MONTA AS OBSERVACOES DA AMOSTRA, CHAMA A     *
004780* DY9120, IMPRIME O DETALHE, E FECHA A SECAO NA MUDANCA DE       *
004790* SEC-SAM OU NO FIM DO ARQUIVO.                                  *
004800*---------------------------------------------------------------*
004810 ROT-SAMP-00.
004820*    WS-PRI-SEC CONTROLA A PRIMEIRA AMOSTRA LIDA, PARA A QUAL
004830*    NAO HA QUEBRA DE SECAO A FECHAR (AINDA NAO EXISTE SECAO
004840*    ANTERIOR ACUMULADA).
004850     MOVE     SPACES    TO  WS-SEC-ANT
004860     MOVE     ZEROS     TO  WS-SEC-SOMA  WS-SEC-AREA  WS-SEC-QTD
004870     MOVE     "S"       TO  WS-PRI-SEC
004880     WRITE    REG-RPT  FROM  CAB-201
004890     ADD      1         TO  LIN-RPT
004900     READ     SAMPLE-FILE
004910         AT END  MOVE  "10"  TO  FST-SAM.
004920
004930 ROT-SAMP-10.
004940     IF  FST-SAM  =  "10"
004950         GO       ROT-SAMP-90.
004960
004970*    QUEBRA DE CONTROLE POR SEC-SAM (HISTORICO 15/09/98) - AO
004980*    MUDAR DE SECAO, FECHA A SECAO ANTERIOR (PCI PONDERADO) ANTES
004990*    DE COMECAR A ACUMULAR A SECAO NOVA.
005000     IF  PRIMEIRA-SECAO
005010         MOVE     SEC-SAM   TO  WS-SEC-ANT
005020         MOVE     "N"       TO  WS-PRI-SEC
005030     ELSE
005040         IF  SEC-SAM  NOT  =  WS-SEC-ANT
005050             PERFORM  ROT-SECT-00  THRU  ROT-SECT-00-EXIT
005060             MOVE     SEC-SAM   TO  WS-SEC-ANT.
005070
005080*    MONTA AS OBSERVACOES DA AMOSTRA CORRENTE E CHAMA O MOTOR DE
005090*    CALCULO DO PCI (DY9120) - UMA CHAMADA POR AMOSTRA.
005100     PERFORM  ROT-SAMP-COLETA-00  THRU  ROT-SAMP-COLETA-00-EXIT
005110     MOVE     COD-SAM   TO  COD-PCI
005120     MOVE     ARE-SAM   TO  ARE-PCI
005130     CALL     "DY9120"  USING  PRM-PCI
005140     PERFORM  ROT-SAMP-DET-00     THRU  ROT-SAMP-DET-00-EXIT
005150
005160*    ACUMULA OS TERMOS DO PCI PONDERADO PELA AREA (SOMA(PCI X
005170*    AREA) / SOMA(AREA)) PARA A SECAO CORRENTE.
005180     ADD      1                     TO  WS-SEC-QTD
005190     ADD      ARE-SAM                TO  WS-SEC-AREA
005200     COMPUTE  WS-SEC-SOMA  ROUNDED  =
005210              WS-SEC-SOMA  +  (VLR-PCI  *  ARE-SAM)
005220
005230     READ     SAMPLE-FILE
005240         AT END  MOVE  "10"  TO  FST-SAM.
005250     GO       ROT-SAMP-10.
005260
005270 ROT-SAMP-90.
005280*    FECHA A ULTIMA SECAO DO ARQUIVO NO FIM DE LEITURA (NAO HA
005290*    TROCA DE SEC-SAM PARA DISPARAR A QUEBRA NORMALMENTE).
005300     IF  WS-SEC-QTD  >  ZEROS
005310         PERFORM  ROT-SECT-00  THRU  ROT-SECT-00-EXIT.
005320
005330 ROT-SAMP-00-EXIT.
005340     EXIT.
005350
005360*---------------------------------------------------------------*
005370* ROT-SAMP-COLETA-00 - MONTA TAB-TOB (OBSERVACOES DA AMOSTRA     *
005380* CORRENTE) VARRENDO A TABELA CARREGADA EM MEMORIA WS-CARGA-OBS. *
005390* O TAMANHO DE TAB-TOB (57) LIMITA A QUANTIDADE COLETADA.        *
005400*---------------------------------------------------------------*
005410 ROT-SAMP-COLETA-00.
005420     MOVE     ZEROS     TO  QTD-TOB
005430     SET      IDX-CRG   TO  1.
005440
005450 ROT-SAMP-COLETA-10.
005460*    VARREDURA LINEAR - WS-CARGA-OBS NAO ESTA ORDENADA POR
005470*    SAMPLE-ID (VEM NA ORDEM DO OBS-FILE), LOGO NAO HA BUSCA
005480*    BINARIA POSSIVEL AQUI.
005490     IF  IDX-CRG  >  WS-QTD-CRG
005500         GO       ROT-SAMP-COLETA-00-EXIT.
005510     IF  COD-CRG (IDX-CRG)  =  COD-SAM  AND  QTD-TOB  <  57
005520         ADD      1                    TO  QTD-TOB
005530         SET      IDX-TOB              TO  QTD-TOB
005540         MOVE     DST-CRG (IDX-CRG)    TO  DST-TOB (IDX-TOB)
005550         MOVE     SEV-CRG (IDX-CRG)    TO  SEV-TOB (IDX-TOB)
005560         MOVE     QTD-CRG (IDX-CRG)    TO  QTD-OBT (IDX-TOB).
005570     SET      IDX-CRG   UP  BY  1
005580     GO       ROT-SAMP-COLETA-10.
005590
005600 ROT-SAMP-COLETA-00-EXIT.
005610     EXIT.
005620
005630*---------------------------------------------------------------*
005640* ROT-SAMP-DET-00 - IMPRIME O DETALHE DE UMA AMOSTRA: CABECALHO, *
005650* UMA LINHA POR OBSERVACAO, OS DEDUZIDOS RETIDOS, O CDV DE CADA  *
005660* PASSADA DA ITERACAO E A LINHA-RESUMO (PCI/CONCEITO/MAX-CDV).   *
005670*---------------------------------------------------------------*
005680 ROT-SAMP-DET-00.
005690     MOVE     COD-SAM   TO  COD-DT2
005700     MOVE     ARE-SAM   TO  ARE-DT2
005710     WRITE    REG-RPT  FROM  DET-201
005720     ADD      1         TO  LIN-RPT
005730
005740     SET      IDX-TOB   TO  1.
005750
005760 ROT-SAMP-DET-10.
005770*    UMA LINHA DE RELATORIO POR OBSERVACAO DA AMOSTRA - NOME E
005780*    UNIDADE VEM DO CATALOGO (CADDST), PELO SUBSCRITO DST-TOB.
005790     IF  IDX-TOB  >  QTD-TOB
005800         GO       ROT-SAMP-DET-20.
005810     MOVE     DST-TOB (IDX-TOB)  TO  IDX-DST
005820     MOVE     NOM-DST (IDX-DST)  TO  NOM-DT3
005830     EVALUATE  UNI-DST (IDX-DST)
005840         WHEN  "A"    MOVE  "AREA"    TO  UNI-DT3
005850         WHEN  "L"    MOVE  "LINEAR"  TO  UNI-DT3
005860         WHEN  "C"    MOVE  "COUNT"   TO  UNI-DT3
005870         WHEN  OTHER  MOVE  SPACES    TO  UNI-DT3
005880     END-EVALUATE.
005890     MOVE     QTD-OBT (IDX-TOB)  TO  QTD-DT3
005900     MOVE     SEV-TOB (IDX-TOB)  TO  SEV-DT3
005910     WRITE    REG-RPT  FROM  DET-202
005920     ADD      1                  TO  LIN-RPT
005930     SET      IDX-TOB   UP  BY  1
005940     GO       ROT-SAMP-DET-10.
005950
005960 ROT-SAMP-DET-20.
005970*    A LISTA DE DEDUZIDOS RETIDOS SO EXISTE QUANDO A AMOSTRA
005980*    TEVE PELO MENOS UM DEDUZIDO POSITIVO (QTD-PCI > 0).
005990     IF  QTD-PCI  =  ZEROS
006000         GO       ROT-SAMP-DET-40.
006010
006020     MOVE     SPACES    TO  DET-203
006030     MOVE     "  DEDUCT VALUES: "  TO  FILLER  OF  DET-203
006040     SET      IDX-DED   TO  1
006050     SET      IND-COL   TO  1.
006060
006070 ROT-SAMP-DET-30.
006080*    IMPRIME EM GRUPOS DE 15 VALORES POR LINHA - AO ATINGIR O
006090*    16o VALOR, FECHA A LINHA CORRENTE E REINICIA COM O ROTULO
006100*    DE CONTINUACAO (MESMO TEXTO "  DEDUCT VALUES: ").
006110     IF  IDX-DED  >  QTD-PCI
006120         WRITE    REG-RPT  FROM  DET-203
006130         ADD      1                TO  LIN-RPT
006140         GO       ROT-SAMP-DET-40.
006150     IF  IND-COL  >  15
006160         WRITE    REG-RPT  FROM  DET-203
006170         ADD      1                TO  LIN-RPT
006180         MOVE     SPACES           TO  DET-203
006190         MOVE     "  DEDUCT VALUES: "  TO  FILLER  OF  DET-203
006200         SET      IND-COL          TO  1.
006210     MOVE     VAL-DED (IDX-DED)  TO  DED-DT4 (IND-COL)
006220     SET      IDX-DED   UP  BY  1
006230     SET      IND-COL   UP  BY  1
006240     GO       ROT-SAMP-DET-30.
006250
006260 ROT-SAMP-DET-40.
006270*    A LISTA DE CDV POR PASSADA SO EXISTE QUANDO HOUVE MAIS DE
006280*    UMA PASSADA DE ITERACAO (QTD-ITR > 0) - SE A AMOSTRA TEVE
006290*    NO MAXIMO 1 DEDUZIDO, O PCI E DIRETO E NAO HA ITERACAO.
006300     IF  QTD-ITR  =  ZEROS
006310         GO       ROT-SAMP-DET-60.
006320
006330     MOVE     SPACES    TO  DET-204
006340     MOVE     "  CDV BY PASS:  "   TO  FILLER  OF  DET-204
006350     SET      IDX-ITR   TO  1
006360     SET      IND-COL   TO  1.
006370
006380 ROT-SAMP-DET-50.
006390*    MESMO ESQUEMA DE QUEBRA A CADA 15 VALORES USADO EM
006400*    ROT-SAMP-DET-30, ACIMA, PARA A LISTA DE CDV POR PASSADA.
006410     IF  IDX-ITR  >  QTD-ITR
006420         WRITE    REG-RPT  FROM  DET-204
006430         ADD      1                TO  LIN-RPT
006440         GO       ROT-SAMP-DET-60.
006450     IF  IND-COL  >  15
006460         WRITE    REG-RPT  FROM  DET-204
006470         ADD      1                TO  LIN-RPT
006480         MOVE     SPACES           TO  DET-204
006490         MOVE     "  CDV BY PASS:  "   TO  FILLER  OF  DET-204
006500         SET      IND-COL          TO  1.
006510     MOVE     VAL-ITR (IDX-ITR)  TO  CDV-DT4 (IND-COL)
006520     SET      IDX-ITR   UP  BY  1
006530     SET      IND-COL   UP  BY  1
006540     GO       ROT-SAMP-DET-50.
006550
006560 ROT-SAMP-DET-60.
006570*    ARREDONDA O PCI DECIMAL DA AMOSTRA (VLR-PCI, VINDO DA
006580*    DY9120) PARA O INTEIRO IMPRESSO NA LINHA-RESUMO - O MOVE
006590*    DIRETO PARA PCI-DT5 (ZZ9) TRUNCARIA AS CASAS DECIMAIS EM
006600*    VEZ DE ARREDONDAR (HISTORICO 22/04/12).
006610     COMPUTE  WS-PCI-RPT  ROUNDED  =  VLR-PCI
006620     MOVE     WS-PCI-RPT  TO  PCI-DT5
006630     MOVE     CLA-PCI   TO  CLA-DT5
006640     MOVE     MXD-PCI   TO  MXD-DT5
006650     MOVE     QTD-PCI   TO  QTD-DT5
006660     WRITE    REG-RPT  FROM  DET-205
006670     ADD      1         TO  LIN-RPT.
006680
006690 ROT-SAMP-DET-00-EXIT.
006700     EXIT.
006710
006720*---------------------------------------------------------------*
006730* ROT-SECT-00 - FECHA A SECAO CORRENTE: PCI PONDERADO PELA AREA  *
006740* (WS-SEC-SOMA / WS-SEC-AREA), OU 100/GOOD SE NAO HOUVE AMOSTRA  *
006750* OU AREA TOTAL ZERO. IMPRIME A LINHA DE SECAO E A LINHA-TOTAL,  *
006760* E ZERA OS ACUMULADORES PARA A PROXIMA SECAO.                   *
006770*---------------------------------------------------------------*
006780 ROT-SECT-00.
006790     MOVE     WS-SEC-ANT  TO  SEC-DT6
006800     MOVE     WS-SEC-QTD  TO  QTD-DT6
006810     WRITE    REG-RPT  FROM  DET-301
006820     ADD      1           TO  LIN-RPT
006830
006840*    SECAO SEM AREA/AMOSTRA VALIDA E TRATADA COMO PCI PERFEITO
006850*    (100/GOOD) EM VEZ DE DIVIDIR POR ZERO.
006860     IF  WS-SEC-AREA  =  ZEROS  OR  WS-SEC-QTD  =  ZEROS
006870         MOVE     100.00     TO  WS-SEC-PCI
006880     ELSE
006890         COMPUTE  WS-SEC-PCI  ROUNDED  =
006900                  WS-SEC-SOMA  /  WS-SEC-AREA
006910*        CLAMP DE SEGURANCA - ARREDONDAMENTO NUNCA DEVERIA
006920*        ULTRAPASSAR 100.00, MAS O TESTE EVITA UMA LINHA
006930*        IMPOSSIVEL NO RELATORIO SE ISSO OCORRER.
006940         IF  WS-SEC-PCI  >  100.00
006950             MOVE     100.00  TO  WS-SEC-PCI.
006960
006970*    CLASSIFICACAO DA SECAO NAS SETE FAIXAS DO MANUAL ASTM,
006980*    A PARTIR DOS 88-LEVELS DECLARADOS SOBRE WS-SEC-PCI.
006990     EVALUATE  TRUE
007000         WHEN  SEC-FAIXA-BOA
007010             MOVE  "GOOD"          TO  WS-SEC-CLA
007020         WHEN  SEC-FAIXA-SATISFATORIA
007030             MOVE  "SATISFACTORY"  TO  WS-SEC-CLA
007040         WHEN  SEC-FAIXA-REGULAR
007050             MOVE  "FAIR"          TO  WS-SEC-CLA
007060         WHEN  SEC-FAIXA-POBRE
007070             MOVE  "POOR"          TO  WS-SEC-CLA
007080         WHEN  SEC-FAIXA-MUITO-POBRE
007090             MOVE  "VERY POOR"     TO  WS-SEC-CLA
007100         WHEN  SEC-FAIXA-SERIA
007110             MOVE  "SERIOUS"       TO  WS-SEC-CLA
007120         WHEN  OTHER
007130             MOVE  "FAILED"        TO  WS-SEC-CLA
007140     END-EVALUATE.
007150
007160*    RASTRO DE DIAGNOSTICO, SO QUANDO A CHAVE DE OPERADOR UPSI-0
007170*    ESTA LIGADA (HOMOLOGACAO) - NUNCA APARECE EM PRODUCAO.
007180     IF  UPSI-0-LIGADA
007190         DISPLAY  "DY9100 - SECAO " WS-SEC-ANT
007200                  " PCI-INT="  WS-SEC-PCI-INT
007210                  " AMOSTRAS="  WS-SEC-QTD.
007220
007230*    ARREDONDA O PCI DECIMAL DA SECAO PARA O INTEIRO IMPRESSO NA
007240*    LINHA-TOTAL, PELO MESMO MOTIVO DO ROT-SAMP-DET-60, ACIMA
007250*    (HISTORICO 22/04/12).
007260     COMPUTE  WS-SEC-PCI-RPT  ROUNDED  =  WS-SEC-PCI
007270     MOVE     WS-SEC-PCI-RPT  TO  PCI-DT7
007280     MOVE     WS-SEC-CLA  TO  CLA-DT7
007290     WRITE    REG-RPT  FROM  TOT-301
007300     ADD      1           TO  LIN-RPT
007310
007320*    ZERA OS ACUMULADORES PARA A SECAO SEGUINTE - WS-SEC-ANT NAO
007330*    E ZERADO AQUI POIS E ATRIBUIDO PELO CHAMADOR (ROT-SAMP-10)
007340*    LOGO APOS ESTE PERFORM RETORNAR.
007350     MOVE     ZEROS       TO  WS-SEC-SOMA  WS-SEC-AREA  WS-SEC-QTD.
007360
007370 ROT-SECT-00-EXIT.
007380     EXIT.
