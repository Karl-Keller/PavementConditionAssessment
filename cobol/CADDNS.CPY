000010*****************************************************************
000020*  CADDNS.CPY
000030*  PAVIMENTACAO - AREA DE LIGACAO DO SUBPROGRAMA DY9105
000040*  (VALIDACAO DA OBSERVACAO E CALCULO DE DENSIDADE).
000050*-----------------------------------------------------------------
000060*  DD/MM/AA   AUT  CHAMADO   DESCRICAO
000070*  02/06/98   RSA  OS-4471   CRIACAO DA AREA DE LIGACAO
000080*****************************************************************
000090 01  PRM-DNS.
000100     05  DST-DNS          PIC  9(02).
000110     05  SEV-DNS          PIC  X(01).
000120     05  QTD-DNS          PIC  9(07)V99.
000130     05  ARE-DNS          PIC  9(07)V99.
000140     05  DEN-DNS          PIC  9(05)V9999.
000150     05  NOM-DNS          PIC  X(40).
000160     05  UNI-DNS          PIC  X(01).
000170     05  COD-ERR          PIC  X(02)  VALUE  SPACES.
000180         88  DNS-SEM-ERRO             VALUE  SPACES.
000190         88  DNS-DST-INVALIDA         VALUE  "E1".
000200         88  DNS-SEV-INVALIDA         VALUE  "E2".
000210         88  DNS-QTD-INVALIDA         VALUE  "E3".
000220     05  FILLER           PIC  X(05).
