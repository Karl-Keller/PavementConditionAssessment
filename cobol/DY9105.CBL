000010******************************************************************
000020* PROGRAM-ID:  DY9105
000030* TITULO:      VALIDACAO DE OBSERVACAO DE PATOLOGIA E CALCULO
000040*              DE DENSIDADE - LOTE DE INSPECAO DE PAVIMENTO
000050* CHAMADO POR: DY9120 (MOTOR DE CALCULO DO PCI)
000060*------------------------------------------------------------------
000070* HISTORICO DE MANUTENCAO
000080* DD/MM/AA   AUT  CHAMADO    DESCRICAO
000090* 02/06/98   RSA  OS-4471    PROGRAMA ORIGINAL - VALIDA DST/SEV/
000100*                            QTD E CALCULA A DENSIDADE
000110* 15/09/98   RSA  OS-4502    CORRIGIDA VALIDACAO DA PATOLOGIA 12
000120*                            (POLIDA - NAO TEM SEVERIDADE)
000130* 20/01/99   RSA  OS-4488    ARREDONDAMENTO DA DENSIDADE PASSA
000140*                            A 4 CASAS DECIMAIS (PEDIDO ENG.)
000150* 14/11/99   RSA  OS-5062    VIRADA DO SECULO - AMPLIADO WS-ANO
000160*                            HOJE PARA SUPORTAR ANOS 20XX
000170* 09/03/03   WFB  OS-6120    REVISAO GERAL CONFORME MANUAL ASTM
000180*                            D6433-03 - SEM MUDANCA DE REGRA
000190* 17/07/09   LCF  OS-7734    MENSAGEM DE ERRO PASSA A TRAZER O
000200*                            CODIGO DA PATOLOGIA POR EXTENSO
000210* 22/04/12   RAF  OS-8391    ACRESCIDO CONTADOR DE CHAMADAS PARA
000220*                            RASTRO DE VOLUMETRIA DO LOTE (SO
000230*                            APARECE COM A CHAVE UPSI-0 LIGADA)
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.     DY9105.
000270 AUTHOR.         ROSANGELA ALVES.
000280 INSTALLATION.   DEPTO ENGENHARIA DE PAVIMENTOS.
000290 DATE-WRITTEN.   02/06/98.
000300 DATE-COMPILED.  02/06/98.
000310 SECURITY.       NAO CONFIDENCIAL.
000320******************************************************************
000330* SUBPROGRAMA CHAMADO PELA DY9120 (MOTOR DO PCI) UMA VEZ PARA
000340* CADA OBSERVACAO DE PATOLOGIA DA AMOSTRA CORRENTE. RECEBE A
000350* OBSERVACAO CRUA (PATOLOGIA/SEVERIDADE/QUANTIDADE/AREA) E
000360* DEVOLVE A DENSIDADE (% DA AREA/COMPRIMENTO/CONTAGEM AFETADA)
000370* PRONTA PARA A DY9110 BUSCAR O DEDUZIDO NA CURVA. NAO ACESSA
000380* ARQUIVO NENHUM - TRABALHA SO SOBRE A AREA DE LIGACAO PRM-DNS
000390* E A TABELA COMPILADA DO CATALOGO (CADDST).
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430*    CLASSE-SEVERIDADE NAO E USADA DIRETAMENTE NESTE PROGRAMA
000440*    (A COMPARACAO ABAIXO E FEITA CONTRA LITERAIS "L"/"M"/"H"),
000450*    MAS FICA DECLARADA AQUI PELO MESMO PADRAO DE SPECIAL-NAMES
000460*    USADO EM TODA A FAMILIA DY9xxx.
000470     CLASS  CLASSE-SEVERIDADE  IS  "L" "M" "H"
000480*    UPSI-0 LIGA O DISPLAY DE RASTRO DE CHAMADAS, ABAIXO.
000490     UPSI-0  ON STATUS IS  UPSI-0-LIGADA
000500             OFF STATUS IS UPSI-0-DESLIGADA.
000510
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540
000550*    CONTADOR DE QUANTAS VEZES ESTE SUBPROGRAMA FOI CHAMADO NA
000560*    EXECUCAO CORRENTE DO LOTE - SO TEM VALOR DE DIAGNOSTICO
000570*    (VOLUMETRIA), EXIBIDO POR DISPLAY QUANDO UPSI-0 ESTA LIGADA;
000580*    NAO INTERFERE NO CALCULO DA DENSIDADE.
000590 77  WS-QTD-CHAMADAS      PIC  9(07)  COMP.
000600
000610 01  AUXILIARES.
000620     03  FILLER           PIC  X(04).
000630
000640*    COPY DA TABELA COMPILADA DO CATALOGO DE PATOLOGIAS - O
000650*    CODIGO DA PATOLOGIA (1-19) COINCIDE COM A POSICAO DA
000660*    OCORRENCIA NA TABELA, LOGO A BUSCA E FEITA POR SUBSCRITO.
000670 COPY  CADDST.CPY.
000680
000690*    WS-DST-EDT/WS-DST-EDT-R SO EXISTEM PARA MONTAR O NUMERO DA
000700*    PATOLOGIA POR EXTENSO DENTRO DA MENSAGEM DE ERRO (HISTORICO
000710*    17/07/09) - ANTES DESSA REVISAO A MENSAGEM NAO TRAZIA O
000720*    CODIGO, SO O TEXTO GENERICO "PATOLOGIA INVALIDA".
000730 01  WS-AUX.
000740     03  WS-DST-EDT       PIC  ZZ9.
000750     03  WS-DST-EDT-R  REDEFINES  WS-DST-EDT.
000760         05  WS-DST-CAR   PIC  X(01)  OCCURS  3.
000770     03  WS-MSG-ERR       PIC  X(60)  VALUE  SPACES.
000780     03  WS-MSG-ERR-R  REDEFINES  WS-MSG-ERR.
000790         05  WS-MSG-TXT   PIC  X(40).
000800         05  WS-MSG-NUM   PIC  X(20).
000810     03  FILLER           PIC  X(05).
000820
000830*    DATA DE PROCESSAMENTO - USADA APENAS PARA TRACO/DIAGNOSTICO
000840*    QUANDO UPSI-0 ESTA LIGADA (RASTRO DE VALIDACAO). AMPLIADA
000850*    PARA 4 DIGITOS DE ANO NO HISTORICO 14/11/99 (VIRADA DO
000860*    SECULO); MANTIDA AQUI EM 2 DIGITOS DE ANO POR SER SO PARA
000870*    DISPLAY DE HOMOLOGACAO, NUNCA GRAVADA EM ARQUIVO OU BASE.
000880 01  WS-DATA-CTL.
000890     03  WS-DTA-HOJE      PIC  9(06).
000900     03  WS-DTA-HOJE-R  REDEFINES  WS-DTA-HOJE.
000910         05  WS-ANO-HOJE  PIC  9(02).
000920         05  WS-MES-HOJE  PIC  9(02).
000930         05  WS-DIA-HOJE  PIC  9(02).
000940     03  FILLER           PIC  X(10).
000950
000960*    AREA DE LIGACAO COM A DY9120 - DISTRESS-ID/SEVERIDADE/
000970*    QUANTIDADE/AREA NA ENTRADA, DENSIDADE/NOME/UNIDADE/COD-ERR
000980*    NA SAIDA (VER CADDNS.CPY).
000990 LINKAGE SECTION.
001000 COPY  CADDNS.CPY.
001010
001020 PROCEDURE DIVISION  USING  PRM-DNS.
001030
001040*    ENTRADA DO SUBPROGRAMA - ZERA O ERRO, MARCA A DATA DE HOJE
001050*    (SO PARA RASTRO) E CONTA MAIS UMA CHAMADA. A DENSIDADE SO E
001060*    CALCULADA SE A OBSERVACAO PASSAR NA VALIDACAO.
001070 ROT-0000-00.
001080     MOVE     SPACES    TO  COD-ERR
001090     ACCEPT   WS-DTA-HOJE  FROM  DATE
001100     ADD      1  TO  WS-QTD-CHAMADAS
001110     PERFORM  ROT-VALD-00  THRU  ROT-VALD-00-EXIT.
001120     IF  DNS-SEM-ERRO
001130         PERFORM  ROT-DENS-00  THRU  ROT-DENS-00-EXIT.
001140     IF  UPSI-0-LIGADA
001150         DISPLAY  "DY9105 - CHAMADA No " WS-QTD-CHAMADAS
001160                  " DST=" DST-DNS " COD-ERR=" COD-ERR.
001170     GOBACK.
001180
001190*---------------------------------------------------------------*
001200* ROT-VALD-00 - VALIDA DISTRESS-ID, SEVERIDADE E QUANTIDADE     *
001210* CONFORME AS REGRAS DO CATALOGO DE 19 PATOLOGIAS.              *
001220*---------------------------------------------------------------*
001230 ROT-VALD-00.
001240*    DISTRESS-ID FORA DA FAIXA 1-19 (INDICE INVALIDO NA TABELA
001250*    COMPILADA) E ERRO E1 - NAO HA COMO PROSSEGUIR SEM UM
001260*    INDICE VALIDO PARA IDX-DST, ENTAO SAI IMEDIATAMENTE.
001270     IF  DST-DNS  <  1  OR  >  19
001280         MOVE   "E1"        TO  COD-ERR
001290         GO       ROT-VALD-00-EXIT.
001300
001310     MOVE     DST-DNS   TO  IDX-DST
001320*    SEVERIDADE SO E OBRIGATORIA (L/M/H) PARA AS PATOLOGIAS QUE
001330*    TEM O 88-LEVEL TEM-SEVERIDADE LIGADO NA CADDST; PARA AS
001340*    DEMAIS (EX.: POLIMENTO) A SEVERIDADE DEVE VIR EM BRANCO.
001350     IF  TEM-SEVERIDADE (IDX-DST)
001360         IF  SEV-DNS  NOT  =  "L"  AND  NOT  =  "M"
001370                            AND  NOT  =  "H"
001380             MOVE   "E2"    TO  COD-ERR
001390             GO       ROT-VALD-00-EXIT
001400         END-IF
001410     ELSE
001420         IF  SEV-DNS  NOT  =  SPACES
001430             MOVE   "E2"    TO  COD-ERR
001440             GO       ROT-VALD-00-EXIT
001450         END-IF
001460     END-IF.
001470
001480*    QUANTIDADE NEGATIVA E ERRO DE CAPTURA (NAO HA COMO MEDIR
001490*    UMA PATOLOGIA COM QUANTIDADE NEGATIVA).
001500     IF  QTD-DNS  <  ZEROS
001510         MOVE   "E3"        TO  COD-ERR
001520         GO       ROT-VALD-00-EXIT.
001530
001540*    AREA/COMPRIMENTO DA AMOSTRA TEM QUE SER POSITIVA - E O
001550*    DENOMINADOR DA DENSIDADE EM ROT-DENS-00, ABAIXO.
001560     IF  ARE-DNS  NOT  >  ZEROS
001570         MOVE   "E3"        TO  COD-ERR.
001580
001590 ROT-VALD-00-EXIT.
001600*    MONTA A MENSAGEM DE ERRO SO SE A VALIDACAO FALHOU - O
001610*    NUMERO DA PATOLOGIA VAI POR EXTENSO NA MENSAGEM DESDE O
001620*    HISTORICO 17/07/09, PARA FACILITAR O DIAGNOSTICO DO LOTE
001630*    SEM PRECISAR CONSULTAR O CATALOGO IMPRESSO.
001640     IF  NOT  DNS-SEM-ERRO
001650         MOVE     DST-DNS   TO  WS-DST-EDT
001660         MOVE     "PATOLOGIA/SEVERIDADE/QUANTIDADE INVALIDA - "
001670                            TO  WS-MSG-TXT
001680         MOVE     WS-DST-EDT  TO  WS-MSG-NUM.
001690     EXIT.
001700
001710*---------------------------------------------------------------*
001720* ROT-DENS-00 - DENSIDADE = (QUANTIDADE / AREA AMOSTRAL) X 100  *
001730* ARREDONDADA A 4 CASAS DECIMAIS (COMPUTE ... ROUNDED).         *
001740* TAMBEM DEVOLVE NOME E UNIDADE DA PATOLOGIA PARA IMPRESSAO.    *
001750*---------------------------------------------------------------*
001760 ROT-DENS-00.
001770*    FORMULA DO MANUAL ASTM D6433 - DENSIDADE EM PERCENTUAL DA
001780*    AREA (OU COMPRIMENTO/CONTAGEM, CONFORME A UNIDADE DA
001790*    PATOLOGIA) AFETADA PELA OCORRENCIA, SOBRE A AREA TOTAL DA
001800*    AMOSTRA. ARREDONDADA (NAO TRUNCADA) COMO EXIGE O CALCULO
001810*    POSTERIOR DO DEDUZIDO NA DY9110.
001820     COMPUTE  DEN-DNS  ROUNDED  =
001830              (QTD-DNS  /  ARE-DNS)  *  100.
001840     MOVE     NOM-DST (IDX-DST)  TO  NOM-DNS
001850     MOVE     UNI-DST (IDX-DST)  TO  UNI-DNS.
001860
001870 ROT-DENS-00-EXIT.
001880     EXIT.
