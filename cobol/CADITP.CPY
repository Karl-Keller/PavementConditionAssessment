000010*****************************************************************
000020*  CADITP.CPY
000030*  PAVIMENTACAO - AREA DE LIGACAO DO SUBPROGRAMA DY9110
000040*  (MOTOR DE INTERPOLACAO DAS CURVAS DE VALOR DEDUZIDO E CDV).
000050*-----------------------------------------------------------------
000060*  DD/MM/AA   AUT  CHAMADO   DESCRICAO
000070*  02/06/98   RSA  OS-4471   CRIACAO DA AREA DE LIGACAO
000080*****************************************************************
000090 01  PRM-ITP.
000100     05  TIP-ITP          PIC  X(01).
000110         88  ITP-CURVA-DEDUZ          VALUE  "D".
000120         88  ITP-CURVA-CDV            VALUE  "Q".
000130         88  ITP-VALIDAR-TABELA       VALUE  "V".
000140     05  DST-ITP          PIC  9(02).
000150     05  SEV-ITP          PIC  X(01).
000160     05  QVL-ITP          PIC  9(01).
000170     05  VLX-ITP          PIC  9(03)V99.
000180     05  VLY-ITP          PIC  9(03)V99.
000190     05  COD-ERR          PIC  X(02)  VALUE  SPACES.
000200         88  ITP-SEM-ERRO             VALUE  SPACES.
000210         88  ITP-CURVA-INEXISTENTE    VALUE  "E4".
000220     05  FILLER           PIC  X(05).
