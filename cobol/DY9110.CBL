000010******************************************************************
000020* PROGRAM-ID:  DY9110
000030* TITULO:      INTERPOLACAO DAS CURVAS DE VALOR DEDUZIDO E DO
000040*              CDV CORRIGIDO - LOTE DE INSPECAO DE PAVIMENTO
000050* CHAMADO POR: DY9100 (CONDUTOR DO LOTE - VALIDACAO DE TABELA)
000060*              DY9120 (MOTOR DE CALCULO DO PCI - INTERPOLACAO)
000070*------------------------------------------------------------------
000080* HISTORICO DE MANUTENCAO
000090* DD/MM/AA   AUT  CHAMADO    DESCRICAO
000100* 02/06/98   RSA  OS-4471    PROGRAMA ORIGINAL - INTERPOLACAO DA
000110*                            CURVA DE VALOR DEDUZIDO POR BUSCA
000120*                            SEQUENCIAL NA TABELA COMPILADA
000130* 20/01/99   RSA  OS-4488    ACRESCIDA INTERPOLACAO DA CURVA DO
000140*                            CDV CORRIGIDO (TIPO "Q")
000150* 14/11/99   RSA  OS-5062    VIRADA DO SECULO - REVISADO TESTE DE
000160*                            SUBSCRITO NA ROT-LOCA (SEM IMPACTO)
000170* 09/03/03   WFB  OS-6120    REVISAO GERAL CONFORME MANUAL ASTM
000180*                            D6433-03 - SEM MUDANCA DE REGRA
000190* 17/07/09   LCF  OS-7734    ACRESCIDA ROT-VALD-00 - VALIDACAO DE
000200*                            TODAS AS CURVAS COMPILADAS NO START
000210*                            DO LOTE (TIPO "V"), A PEDIDO DA
000220*                            AUDITORIA DE SISTEMAS
000230* 12/04/22   RAF  OS-8392    ACRESCIDO CONTADOR DE CHAMADAS DE
000240*                            INTERPOLACAO (WS-QTD-INTP) PARA
000250*                            RASTRO DE VOLUMETRIA, SO VISIVEL COM
000260*                            A CHAVE UPSI-0 LIGADA. SEM MUDANCA
000270*                            DE REGRA DE CALCULO.
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     DY9110.
000310 AUTHOR.         ROSANGELA ALVES.
000320 INSTALLATION.   DEPTO ENGENHARIA DE PAVIMENTOS.
000330 DATE-WRITTEN.   02/06/98.
000340 DATE-COMPILED.  02/06/98.
000350 SECURITY.       NAO CONFIDENCIAL.
000360******************************************************************
000370* ESTE PROGRAMA E CHAMADO UMA VEZ PARA CADA PAR PATOLOGIA/         *
000380* SEVERIDADE DE CADA AMOSTRA (VIA DY9100) E UMA VEZ PARA CADA CDV  *
000390* BRUTO NA ITERACAO DO CDV CORRIGIDO (VIA DY9120). NAO GRAVA       *
000400* ARQUIVO, NAO ACESSA BANCO - E UM SUBPROGRAMA PURO DE CALCULO.    *
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450*    CLASSE-TIPO-CURVA CLASSIFICA O CAMPO TIP-ITP RECEBIDO DO
000460*    CHAMADOR: "D" = CURVA DE DEDUZIDO, "Q" = CURVA DE CDV
000470*    CORRIGIDO, "V" = PEDIDO DE VALIDACAO GERAL DAS TABELAS.
000480     CLASS  CLASSE-TIPO-CURVA  IS  "D" "Q" "V"
000490*    UPSI-0 E A CHAVE DE RASTRO DE DEPURACAO DO LOTE, LIGADA NA
000500*    JCL DE TESTE E DESLIGADA EM PRODUCAO NORMAL.
000510     UPSI-0  ON STATUS IS  UPSI-0-LIGADA
000520             OFF STATUS IS UPSI-0-DESLIGADA.
000530
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560
000570*    CONTADOR DE CHAMADAS DE INTERPOLACAO EFETIVAMENTE EXECUTADAS
000580*    NESTA EXECUCAO DO LOTE (ROT-INTP-00). USADO SO PARA RASTRO
000590*    DE VOLUMETRIA QUANDO A CHAVE UPSI-0 ESTA LIGADA - NAO ENTRA
000600*    EM NENHUM CALCULO DE PCI.
000610 77  WS-QTD-INTP          PIC  9(07)  COMP.
000620
000630 01  AUXILIARES.
000640*    SW-ACHOU CONTROLA O LACO DE BUSCA SEQUENCIAL NA TAB-DCV
000650*    (ROT-LOCA-DED-00): "S" QUANDO A CURVA DA PATOLOGIA/
000660*    SEVERIDADE PROCURADA FOI ENCONTRADA.
000670     03  SW-ACHOU         PIC  X(01)  VALUE  "N".
000680         88  CRV-ACHADA               VALUE  "S".
000690         88  CRV-NAO-ACHADA           VALUE  "N".
000700*    WS-Q-AJUST GUARDA O VALOR DE Q (CDV BRUTO MAIS ALTO)
000710*    LIMITADO A FAIXA 1-7 DA TAB-QCV, USADO SO NA CURVA DE CDV
000720*    CORRIGIDO (ROT-LOCA-CDV-00).
000730     03  WS-Q-AJUST       PIC  9(01)  COMP.
000740     03  FILLER           PIC  X(05).
000750
000760*    COPY DAS TABELAS COMPILADAS DE CURVA - VALOR DEDUZIDO (18
000770*    CURVAS) E CDV CORRIGIDO (7 CURVAS), ORIGEM ASTM D6433.
000780 COPY  CADCRV.CPY.
000790
000800*    AREA DE TRABALHO ONDE E COPIADA A CURVA LOCALIZADA (7
000810*    PARES X/Y), INDEPENDENTE DE SER DEDUZIDO OU CDV, PARA QUE
000820*    A ROT-INTP-00 SEJA UNICA PARA OS DOIS TIPOS DE CURVA.
000830 01  WS-CURVA-ACHADA.
000840     03  WS-CRV-PTO  OCCURS  7  TIMES  INDEXED BY IDX-CPT.
000850*        WS-CX E O EIXO HORIZONTAL DA CURVA (DENSIDADE, EM % DA
000860*        UNIDADE DE AMOSTRA, OU CDV BRUTO, CONFORME O TIPO).
000870         05  WS-CX        PIC  9(03)V99.
000880*        WS-CY E O EIXO VERTICAL DA CURVA (VALOR DEDUZIDO OU
000890*        CDV CORRIGIDO, CONFORME O TIPO).
000900         05  WS-CY        PIC  9(03)V99.
000910     03  FILLER           PIC  X(08).
000920
000930*    CONTADORES DE CURVA COM DEFEITO, USADOS SOMENTE NA
000940*    VALIDACAO GERAL DE TABELA (TIPO "V") CHAMADA NO START DO
000950*    LOTE. REDEFINE PERMITE IMPRIMIR O CONTADOR EM TRACO.
000960 01  WS-CTL-VALD.
000970     03  QTD-CRV-DEFEITO  PIC  9(02)  COMP.
000980     03  QTD-CRV-DEFEITO-EDT  PIC  ZZ9.
000990     03  WS-CTL-VALD-R  REDEFINES  QTD-CRV-DEFEITO-EDT.
001000         05  WS-CTL-CAR   PIC  X(01)  OCCURS  3.
001010     03  FILLER           PIC  X(05).
001020
001030 LINKAGE SECTION.
001040*    PRM-ITP TRAZ O TIPO DE CURVA, A CHAVE DE LOCALIZACAO
001050*    (PATOLOGIA/SEVERIDADE OU Q), O X DE ENTRADA (VLX-ITP) E
001060*    DEVOLVE O Y INTERPOLADO (VLY-ITP) E O COD-ERR.
001070 COPY  CADITP.CPY.
001080
001090 PROCEDURE DIVISION  USING  PRM-ITP.
001100
001110*---------------------------------------------------------------*
001120* ROT-0000-00 - PARAGRAFO DE ENTRADA. DESVIA PARA A VALIDACAO   *
001130* GERAL DE TABELA QUANDO O CHAMADOR PEDE TIPO "V" (SO NO START  *
001140* DO LOTE), SENAO LOCALIZA A CURVA PEDIDA E INTERPOLA O PONTO.  *
001150*---------------------------------------------------------------*
001160 ROT-0000-00.
001170*    LIMPA O CODIGO DE ERRO A CADA CHAMADA - NAO HA MEMORIA
001180*    DE ERRO DE UMA CHAMADA PARA A OUTRA.
001190     MOVE     SPACES    TO  COD-ERR
001200     IF  ITP-VALIDAR-TABELA
001210         PERFORM  ROT-VALD-00  THRU  ROT-VALD-00-EXIT
001220         GO       ROT-0000-EXIT.
001230*    ESCOLHE A ROTINA DE LOCALIZACAO CONFORME O TIPO DE CURVA
001240*    PEDIDO PELO CHAMADOR (DEDUZIDO OU CDV CORRIGIDO).
001250     IF  ITP-CURVA-DEDUZ
001260         PERFORM  ROT-LOCA-DED-00  THRU  ROT-LOCA-DED-00-EXIT
001270     ELSE
001280         PERFORM  ROT-LOCA-CDV-00  THRU  ROT-LOCA-CDV-00-EXIT.
001290*    SO INTERPOLA SE A CURVA FOI LOCALIZADA SEM ERRO - SENAO
001300*    DEVOLVE O COD-ERR ACESO E VLY-ITP INALTERADO.
001310     IF  ITP-SEM-ERRO
001320         ADD      1  TO  WS-QTD-INTP
001330         PERFORM  ROT-INTP-00  THRU  ROT-INTP-00-EXIT
001340         IF  UPSI-0-LIGADA
001350             DISPLAY  "DY9110 - INTERPOLACAO No " WS-QTD-INTP
001360                      " TIPO=" TIP-ITP " X=" VLX-ITP
001370                      " Y=" VLY-ITP.
001380
001390 ROT-0000-EXIT.
001400     GOBACK.
001410
001420*---------------------------------------------------------------*
001430* ROT-LOCA-DED-00 - LOCALIZA A CURVA DE VALOR DEDUZIDO PELA     *
001440* CHAVE PATOLOGIA/SEVERIDADE, POR BUSCA SEQUENCIAL NA TAB-DCV   *
001450* (NAO HA SUBSCRITO DIRETO POIS NEM TODA PATOLOGIA TEM CURVA).  *
001460*---------------------------------------------------------------*
001470 ROT-LOCA-DED-00.
001480     MOVE     "N"       TO  SW-ACHOU
001490     SET      IDX-DCV   TO  1.
001500
001510*    PERCORRE AS 18 CURVAS COMPILADAS PROCURANDO A PATOLOGIA E
001520*    SEVERIDADE PEDIDAS PELO CHAMADOR.
001530 ROT-LOCA-DED-10.
001540     IF  IDX-DCV  >  18
001550         GO       ROT-LOCA-DED-00-EXIT.
001560     IF  COD-DCV (IDX-DCV)  =  DST-ITP
001570         AND  SEV-DCV (IDX-DCV)  =  SEV-ITP
001580         PERFORM  ROT-COPIA-DED-00  THRU  ROT-COPIA-DED-00-EXIT
001590         MOVE     "S"    TO  SW-ACHOU
001600         GO       ROT-LOCA-DED-00-EXIT.
001610     SET      IDX-DCV   UP  BY  1
001620     GO       ROT-LOCA-DED-10.
001630
001640*    SE CHEGOU AO FIM DA TABELA SEM ACHAR, A COMBINACAO
001650*    PATOLOGIA/SEVERIDADE NAO TEM CURVA CADASTRADA - ERRO E4.
001660 ROT-LOCA-DED-00-EXIT.
001670     IF  CRV-NAO-ACHADA
001680         MOVE   "E4"       TO  COD-ERR.
001690     EXIT.
001700
001710*---------------------------------------------------------------*
001720* ROT-COPIA-DED-00 - COPIA OS 7 PARES DA CURVA DE DEDUZIDO      *
001730* LOCALIZADA PARA A AREA COMUM WS-CURVA-ACHADA.                 *
001740*---------------------------------------------------------------*
001750 ROT-COPIA-DED-00.
001760     SET      IDX-CPT   TO  1
001770     SET      IDX-DPT   TO  1.
001780
001790 ROT-COPIA-DED-10.
001800     IF  IDX-CPT  >  7
001810         GO       ROT-COPIA-DED-00-EXIT.
001820     MOVE     DEN-DCV (IDX-DCV, IDX-DPT)  TO  WS-CX (IDX-CPT)
001830     MOVE     VAL-DCV (IDX-DCV, IDX-DPT)  TO  WS-CY (IDX-CPT)
001840     SET      IDX-CPT   UP  BY  1
001850     SET      IDX-DPT   UP  BY  1
001860     GO       ROT-COPIA-DED-10.
001870
001880 ROT-COPIA-DED-00-EXIT.
001890     EXIT.
001900
001910*---------------------------------------------------------------*
001920* ROT-LOCA-CDV-00 - LOCALIZA A CURVA DO CDV CORRIGIDO PELO      *
001930* VALOR DE Q, LIMITADO A 1-7 (FORA DA FAIXA, USA A PONTA MAIS   *
001940* PROXIMA). COMO COD-QCV COINCIDE COM A POSICAO NA TABELA, A    *
001950* BUSCA E FEITA POR SUBSCRITO DIRETO, SEM LACO.                 *
001960*---------------------------------------------------------------*
001970 ROT-LOCA-CDV-00.
001980*    A TABELA DE CDV CORRIGIDO SO TEM 7 CURVAS (Q=1 A Q=7). UM
001990*    LOTE COM MAIS DE 7 DEDUCOES POR AMOSTRA USA A CURVA DE
002000*    Q=7 PARA TODAS AS DEDUCOES EXCEDENTES (REGRA DO MANUAL).
002010     IF  QVL-ITP  <  1
002020         MOVE     1     TO  WS-Q-AJUST
002030     ELSE
002040         IF  QVL-ITP  >  7
002050             MOVE     7 TO  WS-Q-AJUST
002060         ELSE
002070             MOVE     QVL-ITP  TO  WS-Q-AJUST.
002080
002090     SET      IDX-QCV   TO  WS-Q-AJUST
002100     SET      IDX-CPT   TO  1
002110     SET      IDX-QPT   TO  1.
002120
002130 ROT-LOCA-CDV-10.
002140     IF  IDX-CPT  >  7
002150         GO       ROT-LOCA-CDV-00-EXIT.
002160     MOVE     TDV-QCV (IDX-QCV, IDX-QPT)  TO  WS-CX (IDX-CPT)
002170     MOVE     VAL-QCV (IDX-QCV, IDX-QPT)  TO  WS-CY (IDX-CPT)
002180     SET      IDX-CPT   UP  BY  1
002190     SET      IDX-QPT   UP  BY  1
002200     GO       ROT-LOCA-CDV-10.
002210
002220 ROT-LOCA-CDV-00-EXIT.
002230     EXIT.
002240
002250*---------------------------------------------------------------*
002260* ROT-INTP-00 - INTERPOLACAO LINEAR NA CURVA JA COPIADA PARA    *
002270* WS-CURVA-ACHADA. ABAIXO DO 1O PONTO OU ACIMA DO 7O PONTO A    *
002280* CURVA E "ESTICADA" (VALOR DA PONTA MAIS PROXIMA). O RESULTADO *
002290* E LIMITADO A FAIXA 0-100 POR SEGURANCA DE FAIXA DA PIC.       *
002300*---------------------------------------------------------------*
002310 ROT-INTP-00.
002320*    ABAIXO DO PRIMEIRO PONTO DA CURVA - NAO EXTRAPOLA, USA O Y
002330*    DO PRIMEIRO PONTO (CONVENCAO DO MANUAL ASTM).
002340     IF  VLX-ITP  NOT  >  WS-CX (1)
002350         MOVE     WS-CY (1)  TO  VLY-ITP
002360         GO       ROT-INTP-00-EXIT.
002370*    ACIMA DO SETIMO PONTO - USA O Y DO SETIMO PONTO.
002380     IF  VLX-ITP  NOT  <  WS-CX (7)
002390         MOVE     WS-CY (7)  TO  VLY-ITP
002400         GO       ROT-INTP-00-EXIT.
002410
002420     SET      IDX-CPT   TO  1.
002430
002440*    PROCURA O SEGMENTO DA CURVA (PAR DE PONTOS CONSECUTIVOS)
002450*    QUE ENVOLVE O X PEDIDO E INTERPOLA LINEARMENTE DENTRO
002460*    DELE - E O METODO PADRAO DO MANUAL ASTM D6433 PARA LEITURA
002470*    DAS CURVAS DE VALOR DEDUZIDO E DE CDV CORRIGIDO.
002480 ROT-INTP-10.
002490     IF  VLX-ITP  NOT  <  WS-CX (IDX-CPT)
002500         AND  VLX-ITP  NOT  >  WS-CX (IDX-CPT + 1)
002510         COMPUTE  VLY-ITP  ROUNDED  =
002520                  WS-CY (IDX-CPT)  +
002530                  ((VLX-ITP  -  WS-CX (IDX-CPT))  /
002540                   (WS-CX (IDX-CPT + 1)  -  WS-CX (IDX-CPT)))
002550                  *  (WS-CY (IDX-CPT + 1)  -  WS-CY (IDX-CPT))
002560         GO       ROT-INTP-00-EXIT.
002570     SET      IDX-CPT   UP  BY  1
002580     GO       ROT-INTP-10.
002590
002600*    TRAVA DE SEGURANCA - A CURVA NUNCA DEVERIA DEVOLVER MAIS
002610*    QUE 100, MAS UMA TABELA MAL DIGITADA PODERIA PRODUZIR UM
002620*    VALOR ACIMA DA FAIXA DA PIC DO CHAMADOR.
002630 ROT-INTP-00-EXIT.
002640     IF  VLY-ITP  >  100
002650         MOVE     100    TO  VLY-ITP.
002660     EXIT.
002670
002680*---------------------------------------------------------------*
002690* ROT-VALD-00 - VALIDACAO GERAL DAS 25 CURVAS COMPILADAS (18 DE *
002700* DEDUZIDO + 7 DE CDV) NO START DO LOTE: CADA CURVA PRECISA DE  *
002710* NO MINIMO 2 PONTOS, DENSIDADE/TDV ESTRITAMENTE CRESCENTE E    *
002720* NENHUM PAR NEGATIVO. QUALQUER FALHA ACENDE E4 E CONTA EM      *
002730* QTD-CRV-DEFEITO (VISIVEL EM TRACO SE UPSI-0 LIGADA).          *
002740*---------------------------------------------------------------*
002750 ROT-VALD-00.
002760     MOVE     ZEROS     TO  QTD-CRV-DEFEITO
002770     SET      IDX-DCV   TO  1.
002780
002790*    PRIMEIRA METADE DA VALIDACAO - AS 18 CURVAS DE VALOR
002800*    DEDUZIDO, UMA POR PATOLOGIA/SEVERIDADE.
002810 ROT-VALD-10.
002820     IF  IDX-DCV  >  18
002830         GO       ROT-VALD-30.
002840     SET      IDX-CPT   TO  1
002850     SET      IDX-DPT   TO  1.
002860
002870 ROT-VALD-15.
002880     IF  IDX-CPT  >  7
002890         GO       ROT-VALD-20.
002900     MOVE     DEN-DCV (IDX-DCV, IDX-DPT)  TO  WS-CX (IDX-CPT)
002910     MOVE     VAL-DCV (IDX-DCV, IDX-DPT)  TO  WS-CY (IDX-CPT)
002920     SET      IDX-CPT   UP  BY  1
002930     SET      IDX-DPT   UP  BY  1
002940     GO       ROT-VALD-15.
002950
002960 ROT-VALD-20.
002970     PERFORM  ROT-VALD-CRV-00  THRU  ROT-VALD-CRV-00-EXIT
002980     SET      IDX-DCV   UP  BY  1
002990     GO       ROT-VALD-10.
003000
003010*    SEGUNDA METADE DA VALIDACAO - AS 7 CURVAS DE CDV CORRIGIDO,
003020*    UMA POR VALOR DE Q (1 A 7).
003030 ROT-VALD-30.
003040     SET      IDX-QCV   TO  1.
003050
003060 ROT-VALD-40.
003070     IF  IDX-QCV  >  7
003080         GO       ROT-VALD-00-EXIT.
003090     SET      IDX-CPT   TO  1
003100     SET      IDX-QPT   TO  1.
003110
003120 ROT-VALD-45.
003130     IF  IDX-CPT  >  7
003140         GO       ROT-VALD-50.
003150     MOVE     TDV-QCV (IDX-QCV, IDX-QPT)  TO  WS-CX (IDX-CPT)
003160     MOVE     VAL-QCV (IDX-QCV, IDX-QPT)  TO  WS-CY (IDX-CPT)
003170     SET      IDX-CPT   UP  BY  1
003180     SET      IDX-QPT   UP  BY  1
003190     GO       ROT-VALD-45.
003200
003210 ROT-VALD-50.
003220     PERFORM  ROT-VALD-CRV-00  THRU  ROT-VALD-CRV-00-EXIT
003230     SET      IDX-QCV   UP  BY  1
003240     GO       ROT-VALD-40.
003250
003260*    FECHAMENTO DA VALIDACAO GERAL - SE ALGUMA CURVA FALHOU,
003270*    ACENDE E4 PARA O CHAMADOR (DY9100) BLOQUEAR O START DO
003280*    LOTE, E MOSTRA A QUANTIDADE DE CURVAS COM DEFEITO EM
003290*    TRACO QUANDO A CHAVE UPSI-0 ESTA LIGADA.
003300 ROT-VALD-00-EXIT.
003310     IF  QTD-CRV-DEFEITO  >  ZEROS
003320         MOVE     "E4"       TO  COD-ERR
003330         MOVE     QTD-CRV-DEFEITO  TO  QTD-CRV-DEFEITO-EDT
003340         IF  UPSI-0-LIGADA
003350             DISPLAY  "DY9110 - CURVAS COM DEFEITO: "
003360                      WS-CTL-CAR (1) WS-CTL-CAR (2) WS-CTL-CAR (3).
003370     EXIT.
003380
003390*---------------------------------------------------------------*
003400* ROT-VALD-CRV-00 - CONFERE UMA UNICA CURVA JA COPIADA PARA     *
003410* WS-CURVA-ACHADA: X ESTRITAMENTE CRESCENTE E PARES NAO         *
003420* NEGATIVOS (A PIC ZONADA SEM SINAL JA GARANTE NAO-NEGATIVO,    *
003430* RESTA CONFERIR O CRESCIMENTO ESTRITO).                        *
003440*---------------------------------------------------------------*
003450 ROT-VALD-CRV-00.
003460     SET      IDX-CPT   TO  1.
003470
003480*    COMPARA CADA PONTO COM O SEGUINTE - SE NAO FOR
003490*    ESTRITAMENTE CRESCENTE, A CURVA ESTA COM DEFEITO DE
003500*    DIGITACAO E A ROTINA ENCERRA NO PRIMEIRO PAR RUIM.
003510 ROT-VALD-CRV-10.
003520     IF  IDX-CPT  >  6
003530         GO       ROT-VALD-CRV-00-EXIT.
003540     IF  WS-CX (IDX-CPT + 1)  NOT  >  WS-CX (IDX-CPT)
003550         ADD      1     TO  QTD-CRV-DEFEITO
003560         GO       ROT-VALD-CRV-00-EXIT.
003570     SET      IDX-CPT   UP  BY  1
003580     GO       ROT-VALD-CRV-10.
003590
003600 ROT-VALD-CRV-00-EXIT.
003610     EXIT.
