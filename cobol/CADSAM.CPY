000010*****************************************************************
000020*  CADSAM.CPY
000030*  PAVIMENTACAO - LAYOUT DA UNIDADE AMOSTRAL (SAMPLE-FILE)
000040*  SEQUENCIAL, ORDENADO POR SECAO E POR UNIDADE AMOSTRAL.
000050*-----------------------------------------------------------------
000060*  DD/MM/AA   AUT  CHAMADO   DESCRICAO
000070*  02/06/98   RSA  OS-4471   CRIACAO DO LAYOUT
000080*****************************************************************
000090 01  REG-SAM.
000100     05  COD-SAM      PIC  X(08).
000110     05  SEC-SAM      PIC  X(16).
000120     05  ARE-SAM      PIC  9(07)V99.
000130     05  FILLER       PIC  X(47).
